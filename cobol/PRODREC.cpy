000100******************************************************************
000200* PRODREC.CPY  -  PRODUCT MASTER RECORD (PRODUCT FILE / UPDPRD)
000300*
000400*    FIELD NAME             USE
000500*    PRD-ID                 PRODUCT ID - UNIQUE
000600*    PRD-NAME               PRODUCT NAME, STORED TITLE CASE
000700*    PRD-CODE               PRODUCT CODE, STORED UPPERCASE, UNIQUE
000800*    PRD-BARCODE            BARCODE (OPTIONAL, MIN 8 IF PRESENT)
000900*    PRD-DESC               DESCRIPTION (OPTIONAL)
001000*    PRD-UNIT-PRICE         SELLING PRICE PER UNIT
001100*    PRD-COST-PRICE         COST PRICE PER UNIT
001200*    PRD-STOCK-QTY          ON-HAND QUANTITY, STARTS ZERO
001300*    PRD-MIN-STOCK          MINIMUM STOCK LEVEL
001400*    PRD-MAX-STOCK          MAXIMUM STOCK LEVEL
001500*    PRD-UOM                UNIT OF MEASURE, DEFAULT PCS
001600*    PRD-ACTIVE             'Y'/'N'
001700*    PRD-EXPIRY-DATE        YYYYMMDD, 00000000 = NONE
001800*    PRD-CATEGORY-ID        FK TO CATGREC
001900*    PRD-SUPPLIER-ID        FK TO SUPPREC
002000*
002100*    88/01/20  JV   ORIGINAL COPYBOOK FOR PRODUCT MASTER
002200*    93/09/08  DP   ADDED MIN/MAX STOCK LEVEL FIELDS, REQ 2290
002300*    98/11/02  RT   Y2K - EXPANDED PRD-EXPIRY-DATE TO 4-DIGIT YEAR
002400*    04/07/19  MH   ADDED PRD-EXPIRY-DATE-R GROUP VIEW, REQ 5820
002500******************************************************************
002600     05  PRD-ID                  PIC 9(05).
002700     05  PRD-NAME                PIC X(30).
002800     05  PRD-CODE                PIC X(10).
002900     05  PRD-BARCODE             PIC X(13).
003000     05  PRD-DESC                PIC X(40).
003100     05  PRD-UNIT-PRICE          PIC S9(08)V99.
003200     05  PRD-COST-PRICE          PIC S9(08)V99.
003300     05  PRD-STOCK-QTY           PIC S9(07).
003400     05  PRD-MIN-STOCK           PIC 9(07).
003500     05  PRD-MAX-STOCK           PIC 9(07).
003600     05  PRD-UOM                 PIC X(04).
003700         88  PRD-UOM-VALID                VALUE "PCS " "KG  "
003800                                                  "LTR " "MTR "
003900                                                  "BOX " "PACK".
004000     05  PRD-ACTIVE              PIC X(01).
004100         88  PRD-IS-ACTIVE                VALUE "Y".
004200         88  PRD-IS-INACTIVE              VALUE "N".
004300     05  PRD-EXPIRY-DATE         PIC 9(08).
004400     05  PRD-EXPIRY-DATE-R       REDEFINES PRD-EXPIRY-DATE.
004500         10  PRD-EXP-YEAR        PIC 9(04).
004600         10  PRD-EXP-MONTH       PIC 9(02).
004700         10  PRD-EXP-DAY         PIC 9(02).
004800     05  PRD-CATEGORY-ID         PIC 9(05).
004900     05  PRD-SUPPLIER-ID         PIC 9(05).
005000     05  FILLER                  PIC X(02).
