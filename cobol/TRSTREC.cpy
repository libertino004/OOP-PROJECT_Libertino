000100******************************************************************
000200* TRSTREC.CPY  -  STOCK TRANSACTION RESULT RECORD
000300*                  (TRANSACTION RESULT FILE)
000400*
000500*    CARRIES THE FULL TRANSACTION BODY (SEE TRANREC.CPY) PLUS
000600*    THE ACCEPTED/REJECTED STATUS AND REJECT REASON TEXT WRITTEN
000700*    BY THE TRANSACTION ENGINE.
000800*
000900*    04/07/19  MH   ORIGINAL COPYBOOK, REQ 5820
001000*    04/09/02  MH   ADDED TRS-REJECT-REASON, REQ 5820-A
001100******************************************************************
001200     COPY "C:\COPYBOOKS\TRANREC.CPY".
001300     05  TRS-STATUS-CODE         PIC X(01).
001400         88  TRS-ACCEPTED                 VALUE "A".
001500         88  TRS-REJECTED                 VALUE "R".
001600     05  TRS-REJECT-REASON       PIC X(30).
001700     05  FILLER                  PIC X(03).
