000100******************************************************************
000200* PROGRAM:  CTXNENG  (TRANSACTION-ENGINE)
000300*
000400* APPLIES THE DAY'S STOCK TRANSACTIONS (STOCK-IN, STOCK-OUT,
000500* ADJUSTMENT) AGAINST THE VALIDATED PRODUCT TABLE BUILT BY
000600* CMSTLOAD, REJECTING ANY TRANSACTION THAT FAILS EDIT OR WOULD
000700* DRIVE A PRODUCT BELOW ZERO OR ABOVE ITS MAXIMUM STOCK LEVEL.
000800* WRITES A TRANSACTION RESULT RECORD FOR EVERY INPUT TRANSACTION
000900* (ACCEPTED OR REJECTED) AND THE FINAL PRODUCT BALANCES FOR
001000* CSUMRPT TO REPORT AGAINST.
001100*
001200* Used Files
001300*    - Validated Product Master (input) : VALPRD
001400*    - Stock Transaction File   (input) : STKTRN
001500*    - Transaction Result File (output) : STKTRNR
001600*    - Updated Product Master  (output) : UPDPRD
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 CTXNENG.
002100 AUTHOR.                     J. VILLANUEVA.
002200 INSTALLATION.                ALFAMART MIS - RETAIL SYSTEMS.
002300 DATE-WRITTEN.               24/11/1989.
002400 DATE-COMPILED.
002500 SECURITY.                   NON-CONFIDENTIAL.
002600*-----------------------------------------------------------------
002700* CHANGE LOG
002800*-----------------------------------------------------------------
002900*   11/24/89  JV   ORIGINAL PROGRAM, REQ 1102-A - BALANCE-LINE
003000*                  UPDATE OF THE STOCK MASTER FROM THE DAY'S
003100*                  RECEIPT/SALE TRANSACTIONS.
003200*   06/03/91  DP   ADDED ADJUSTMENT TRANSACTION TYPE FOR STOCK
003300*                  TAKE CORRECTIONS, REQ 1140-C.
003400*   11/19/93  DP   ADDED MAXIMUM STOCK LEVEL ENFORCEMENT ON
003500*                  RECEIPTS, REQ 2290-A.
003600*   98/11/02  RT   Y2K REMEDIATION - TRN-DATE EXPANDED TO 4-DIGIT
003700*                  YEAR ON THE TRANSACTION COPYBOOK.
003800*   04/07/19  MH   REPLACED THE BALANCE-LINE MATCH LOGIC WITH AN
003900*                  IN-MEMORY PRODUCT TABLE AND SEARCH ALL, SINCE
004000*                  TRANSACTIONS NO LONGER ARRIVE IN PRODUCT-ID
004100*                  ORDER - REQ 5820. ADDED DUPLICATE REFERENCE
004200*                  NUMBER AND REPROCESSED-TRANSACTION CHECKS.
004300*   04/09/10  MH   ADDED TRANSACTION RESULT FILE (ACCEPT/REJECT
004400*                  WITH REASON) IN PLACE OF THE OLD ERRORS FILE,
004500*                  REQ 5820-A.
004600*   04/09/25  MH   REFERENCE NUMBER NOW FORCED TO UPPERCASE AND
004700*                  CHECKED FOR A 3-CHARACTER MINIMUM BEFORE THE
004800*                  DUPLICATE SCAN; UNIT COST IS NOW EDITED ON
004900*                  EVERY TRANSACTION (MAY NOT BE NEGATIVE) AND
005000*                  REQUIRED GREATER THAN ZERO ON STOCK-IN, PER
005100*                  AUDIT FINDING 5820-D.
005200*   05/14/19  MH   CALCVAL WAS BEING CALLED WITH THREE SEPARATE
005300*                  ACTUAL PARAMETERS AGAINST ITS ONE-GROUP LINKAGE
005400*                  SECTION, SO TOTAL COST CAME BACK WRONG ON EVERY
005500*                  TRANSACTION - REBUILT THE CALL AROUND A
005600*                  LINK-PARAMETERS-CALC GROUP, SAME AS CSUMRPT.
005700*                  ALSO RECAST TRANSACTION VALIDATION AS A 400
005800*                  THRU 409 PARAGRAPH RANGE WITH GO TO 409 ON
005900*                  FIRST FAILURE - AUDIT FINDING 5820-F.
006000******************************************************************
006100 ENVIRONMENT                 DIVISION.
006200*-----------------------------------------------------------------
006300 CONFIGURATION               SECTION.
006400 SOURCE-COMPUTER.            IBM-370.
006500 OBJECT-COMPUTER.            IBM-370.
006600 SPECIAL-NAMES.
006700     UPSI-0 ON STATUS IS     TXNENG-TRACE-ON
006800            OFF STATUS IS    TXNENG-TRACE-OFF.
006900*-----------------------------------------------------------------
007000 INPUT-OUTPUT                SECTION.
007100 FILE-CONTROL.
007200     SELECT  VALID-PRODUCT-FILE
007300             ASSIGN TO       VALPRD
007400             ORGANIZATION IS SEQUENTIAL
007500             FILE STATUS IS  WS-VALPRD-STATUS.
007600
007700     SELECT  TRANS-FILE-IN
007800             ASSIGN TO       STKTRN
007900             ORGANIZATION IS SEQUENTIAL
008000             FILE STATUS IS  WS-TRANS-STATUS.
008100
008200     SELECT  TRANS-RESULT-FILE
008300             ASSIGN TO       STKTRNR
008400             ORGANIZATION IS SEQUENTIAL
008500             FILE STATUS IS  WS-TRANSR-STATUS.
008600
008700     SELECT  UPDATED-PRODUCT-FILE
008800             ASSIGN TO       UPDPRD
008900             ORGANIZATION IS SEQUENTIAL
009000             FILE STATUS IS  WS-UPDPRD-STATUS.
009100******************************************************************
009200 DATA                        DIVISION.
009300*-----------------------------------------------------------------
009400 FILE                        SECTION.
009500 FD  VALID-PRODUCT-FILE
009600     RECORD CONTAINS 164 CHARACTERS
009700     DATA RECORD IS VALID-PRODUCT-RECORD.
009800 01  VALID-PRODUCT-RECORD.
009900     COPY "C:\COPYBOOKS\PRODREC.CPY".
010000
010100 FD  TRANS-FILE-IN
010200     RECORD CONTAINS 136 CHARACTERS
010300     DATA RECORD IS TRANS-RECORD-IN.
010400 01  TRANS-RECORD-IN.
010500     COPY "C:\COPYBOOKS\TRANREC.CPY".
010600
010700 FD  TRANS-RESULT-FILE
010800     RECORD CONTAINS 170 CHARACTERS
010900     DATA RECORD IS TRANS-RESULT-RECORD.
011000 01  TRANS-RESULT-RECORD.
011100     COPY "C:\COPYBOOKS\TRSTREC.CPY".
011200
011300 FD  UPDATED-PRODUCT-FILE
011400     RECORD CONTAINS 164 CHARACTERS
011500     DATA RECORD IS UPDATED-PRODUCT-RECORD.
011600 01  UPDATED-PRODUCT-RECORD.
011700     COPY "C:\COPYBOOKS\PRODREC.CPY".
011800*-----------------------------------------------------------------
011900 WORKING-STORAGE             SECTION.
012000*-----------------------------------------------------------------
012100 01  SWITCHES-AND-COUNTERS.
012200     05  VALPRD-EOF-SW       PIC X(01)        VALUE SPACES.
012300         88  VALPRD-EOF                       VALUE "Y".
012400     05  TRANS-EOF-SW        PIC X(01)        VALUE SPACES.
012500         88  TRANS-EOF                        VALUE "Y".
012600     05  WS-TRN-VALID-SW     PIC X(01)        VALUE SPACES.
012700         88  WS-TRN-IS-VALID                   VALUE "Y".
012800         88  WS-TRN-IS-INVALID                  VALUE "N".
012900     05  WS-DUP-FOUND-SW     PIC X(01)        VALUE SPACES.
013000         88  WS-DUP-FOUND                     VALUE "Y".
013100     05  WS-PRD-FOUND-SW     PIC X(01)        VALUE SPACES.
013200         88  WS-PRD-FOUND                     VALUE "Y".
013300*-----------------------------------------------------------------
013400 01  FILE-STATUS-AREA.
013500     05  WS-VALPRD-STATUS    PIC X(02).
013600     05  WS-TRANS-STATUS     PIC X(02).
013700     05  WS-TRANSR-STATUS    PIC X(02).
013800     05  WS-UPDPRD-STATUS    PIC X(02).
013900*-----------------------------------------------------------------
014000 01  RUN-TOTALS.
014100     05  WS-TRN-READ         PIC 9(07)        COMP VALUE ZERO.
014200     05  WS-TRN-ACCEPTED     PIC 9(07)        COMP VALUE ZERO.
014300     05  WS-TRN-REJECTED     PIC 9(07)        COMP VALUE ZERO.
014400*-----------------------------------------------------------------
014500* PRODUCT-TABLE IS LOADED ONCE FROM VALPRD, IN PRD-ID ORDER, AND
014600* UPDATED IN PLACE AS EACH TRANSACTION IS APPLIED.
014700*-----------------------------------------------------------------
014800 01  PRODUCT-TABLE.
014900     05  PRODUCT-TABLE-COUNT     PIC 9(05)    COMP VALUE ZERO.
015000     05  PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
015100             DEPENDING ON PRODUCT-TABLE-COUNT
015200             ASCENDING KEY IS WP-PRD-ID
015300             INDEXED BY PRD-IDX.
015400         COPY "C:\COPYBOOKS\PRDWORK.CPY".
015500*-----------------------------------------------------------------
015600* SEEN-REFERENCE-TABLE REMEMBERS EVERY REFERENCE NUMBER ACCEPTED
015700* SO FAR THIS RUN SO A DUPLICATE SUBMISSION IS CAUGHT.
015800*-----------------------------------------------------------------
015900 01  SEEN-REFERENCE-TABLE.
016000     05  SEEN-REF-COUNT          PIC 9(07)    COMP VALUE ZERO.
016100     05  SEEN-REF-ENTRY OCCURS 1 TO 20000 TIMES
016200             DEPENDING ON SEEN-REF-COUNT
016300             INDEXED BY REF-IDX.
016400         10  SEEN-REF-NUMBER     PIC X(15).
016500*-----------------------------------------------------------------
016600 77  WS-SCAN-IDX                 PIC 9(05)    COMP.
016700 01  WS-VALIDATE-WORK.
016800     05  WS-REJECT-REASON        PIC X(30).
016900     05  WS-FOUND-PRD-IDX        PIC 9(05)    COMP.
017000     05  WS-REF-LENGTH           PIC 9(02)    COMP.
017100*-----------------------------------------------------------------
017200 01  WS-CALC-WORK.
017300     05  WS-TOTAL-COST           PIC S9(13)V99.
017400     05  WS-TOTAL-COST-R         REDEFINES WS-TOTAL-COST.
017500         10  WS-TOTAL-COST-WHOLE PIC S9(11).
017600         10  WS-TOTAL-COST-CENTS PIC 99.
017700     05  WS-NEW-STOCK-QTY        PIC S9(08).
017800     05  FILLER                  PIC X(03).
017900*-----------------------------------------------------------------
018000 01  LINK-PARAMETERS-CALC.
018100     05  LS-QUANTITY             PIC S9(07).
018200     05  LS-UNIT-PRICE           PIC S9(08)V99.
018300     05  LS-VALUE                PIC S9(13)V99.
018400*-----------------------------------------------------------------
018500 01  WS-RUN-DATE-WORK.
018600     05  WS-RUN-DATE             PIC 9(08).
018700     05  WS-RUN-DATE-R           REDEFINES WS-RUN-DATE.
018800         10  WS-RUN-YEAR         PIC 9(04).
018900         10  WS-RUN-MONTH        PIC 9(02).
019000         10  WS-RUN-DAY          PIC 9(02).
019100     05  FILLER                  PIC X(02).
019200*
019300******************************************************************
019400 PROCEDURE                   DIVISION.
019500*-----------------------------------------------------------------
019600* MAIN PROCEDURE
019700*-----------------------------------------------------------------
019800 100-TRANSACTION-ENGINE.
019900     PERFORM 200-INITIATE-ENGINE.
020000     PERFORM 200-PROCESS-TRANSACTIONS UNTIL TRANS-EOF.
020100     PERFORM 200-TERMINATE-ENGINE.
020200
020300     STOP RUN.
020400*-----------------------------------------------------------------
020500 200-INITIATE-ENGINE.
020600     OPEN    INPUT   VALID-PRODUCT-FILE
020700             INPUT   TRANS-FILE-IN
020800             OUTPUT  TRANS-RESULT-FILE
020900             OUTPUT  UPDATED-PRODUCT-FILE.
021000     PERFORM 300-LOAD-PRODUCT-TABLE.
021100     PERFORM 300-READ-TRANS-FILE-IN.
021200*-----------------------------------------------------------------
021300* LOAD THE VALIDATED PRODUCT MASTER INTO PRODUCT-TABLE.  THE
021400* FILE IS ALREADY IN PRD-ID ORDER, SO NO SORT IS NEEDED BEFORE
021500* SEARCH ALL CAN BE USED AGAINST IT.
021600*-----------------------------------------------------------------
021700 300-LOAD-PRODUCT-TABLE.
021800     PERFORM 310-READ-VALPRD.
021900     PERFORM 320-ADD-PRODUCT-ROW UNTIL VALPRD-EOF.
022000*-----------------------------------------------------------------
022100 310-READ-VALPRD.
022200     READ VALID-PRODUCT-FILE
022300         AT END      MOVE "Y"    TO VALPRD-EOF-SW
022400     END-READ.
022500*-----------------------------------------------------------------
022600 320-ADD-PRODUCT-ROW.
022700     ADD  1                      TO PRODUCT-TABLE-COUNT.
022800     MOVE PRD-ID OF VALID-PRODUCT-RECORD TO
022900             WP-PRD-ID(PRODUCT-TABLE-COUNT).
023000     MOVE PRD-NAME OF VALID-PRODUCT-RECORD TO
023100             WP-PRD-NAME(PRODUCT-TABLE-COUNT).
023200     MOVE PRD-CODE OF VALID-PRODUCT-RECORD TO
023300             WP-PRD-CODE(PRODUCT-TABLE-COUNT).
023400     MOVE PRD-BARCODE OF VALID-PRODUCT-RECORD TO
023500             WP-PRD-BARCODE(PRODUCT-TABLE-COUNT).
023600     MOVE PRD-UNIT-PRICE OF VALID-PRODUCT-RECORD TO
023700             WP-PRD-UNIT-PRICE(PRODUCT-TABLE-COUNT).
023800     MOVE PRD-COST-PRICE OF VALID-PRODUCT-RECORD TO
023900             WP-PRD-COST-PRICE(PRODUCT-TABLE-COUNT).
024000     MOVE PRD-STOCK-QTY OF VALID-PRODUCT-RECORD TO
024100             WP-PRD-STOCK-QTY(PRODUCT-TABLE-COUNT).
024200     MOVE PRD-MIN-STOCK OF VALID-PRODUCT-RECORD TO
024300             WP-PRD-MIN-STOCK(PRODUCT-TABLE-COUNT).
024400     MOVE PRD-MAX-STOCK OF VALID-PRODUCT-RECORD TO
024500             WP-PRD-MAX-STOCK(PRODUCT-TABLE-COUNT).
024600     MOVE PRD-UOM OF VALID-PRODUCT-RECORD TO
024700             WP-PRD-UOM(PRODUCT-TABLE-COUNT).
024800     MOVE PRD-ACTIVE OF VALID-PRODUCT-RECORD TO
024900             WP-PRD-ACTIVE(PRODUCT-TABLE-COUNT).
025000     MOVE PRD-EXPIRY-DATE OF VALID-PRODUCT-RECORD TO
025100             WP-PRD-EXPIRY-DATE(PRODUCT-TABLE-COUNT).
025200     MOVE PRD-CATEGORY-ID OF VALID-PRODUCT-RECORD TO
025300             WP-PRD-CATEGORY-ID(PRODUCT-TABLE-COUNT).
025400     MOVE PRD-SUPPLIER-ID OF VALID-PRODUCT-RECORD TO
025500             WP-PRD-SUPPLIER-ID(PRODUCT-TABLE-COUNT).
025600     PERFORM 310-READ-VALPRD.
025700*-----------------------------------------------------------------
025800* READ AND APPLY ONE STOCK TRANSACTION.
025900*-----------------------------------------------------------------
026000 200-PROCESS-TRANSACTIONS.
026100     ADD  1                          TO WS-TRN-READ.
026200     PERFORM 400-VALIDATE-TRANSACTION THRU 409-VALIDATE-EXIT.
026300     IF  WS-TRN-IS-VALID
026400         PERFORM 400-APPLY-TRANSACTION
026500         ADD 1 TO WS-TRN-ACCEPTED
026600         PERFORM 400-WRITE-ACCEPTED-RESULT
026700     ELSE
026800         ADD 1 TO WS-TRN-REJECTED
026900         PERFORM 400-WRITE-REJECTED-RESULT
027000     END-IF.
027100     PERFORM 300-READ-TRANS-FILE-IN.
027200*-----------------------------------------------------------------
027300 300-READ-TRANS-FILE-IN.
027400     READ TRANS-FILE-IN
027500         AT END      MOVE "Y"    TO TRANS-EOF-SW
027600     END-READ.
027700*-----------------------------------------------------------------
027800* COMMON EDITS FOR EVERY TRANSACTION, THEN TYPE-SPECIFIC EDITS.
027900*-----------------------------------------------------------------
028000 400-VALIDATE-TRANSACTION.
028100*    VALIDATION RUN AS A PARAGRAPH RANGE, 400 THRU 409 - EACH
028200*    EDIT FALLS THROUGH TO THE NEXT ON SUCCESS AND GOES TO THE
028300*    EXIT PARAGRAPH ON FIRST FAILURE, PER AUDIT FINDING 5820-F.
028400     SET  WS-TRN-IS-VALID        TO TRUE.
028500     MOVE SPACES                 TO WS-REJECT-REASON.
028600     IF  TRN-QUANTITY OF TRANS-RECORD-IN = ZERO
028700         SET  WS-TRN-IS-INVALID  TO TRUE
028800         MOVE "QUANTITY CANNOT BE ZERO" TO WS-REJECT-REASON
028900         GO TO 409-VALIDATE-EXIT
029000     END-IF.
029100*-----------------------------------------------------------------
029200 401-VALIDATE-REFERENCE-PRESENT.
029300     IF  TRN-REF-NUMBER OF TRANS-RECORD-IN = SPACES
029400         SET  WS-TRN-IS-INVALID  TO TRUE
029500         MOVE "REFERENCE NUMBER REQUIRED" TO WS-REJECT-REASON
029600         GO TO 409-VALIDATE-EXIT
029700     END-IF.
029800*-----------------------------------------------------------------
029900 402-VALIDATE-REFERENCE-LENGTH.
030000     INSPECT TRN-REF-NUMBER OF TRANS-RECORD-IN CONVERTING
030100         "abcdefghijklmnopqrstuvwxyz" TO
030200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030300     PERFORM 415-VALIDATE-REF-LENGTH.
030400     IF  WS-REF-LENGTH < 3
030500         SET  WS-TRN-IS-INVALID  TO TRUE
030600         MOVE "REFERENCE NUMBER TOO SHORT" TO WS-REJECT-REASON
030700         GO TO 409-VALIDATE-EXIT
030800     END-IF.
030900*-----------------------------------------------------------------
031000 403-VALIDATE-NOT-REPROCESSED.
031100     IF  TRN-IS-PROCESSED OF TRANS-RECORD-IN
031200         SET  WS-TRN-IS-INVALID  TO TRUE
031300         MOVE "TRANSACTION ALREADY PROCESSED" TO WS-REJECT-REASON
031400         GO TO 409-VALIDATE-EXIT
031500     END-IF.
031600*-----------------------------------------------------------------
031700 404-VALIDATE-NOT-DUPLICATE.
031800     PERFORM 410-CHECK-DUP-REFERENCE.
031900     IF  WS-DUP-FOUND
032000         SET  WS-TRN-IS-INVALID  TO TRUE
032100         MOVE "DUPLICATE REFERENCE NUMBER" TO WS-REJECT-REASON
032200         GO TO 409-VALIDATE-EXIT
032300     END-IF.
032400*-----------------------------------------------------------------
032500 405-VALIDATE-PRODUCT-FOUND.
032600     PERFORM 420-FIND-PRODUCT.
032700     IF  NOT WS-PRD-FOUND
032800         SET  WS-TRN-IS-INVALID  TO TRUE
032900         MOVE "PRODUCT NOT FOUND" TO WS-REJECT-REASON
033000         GO TO 409-VALIDATE-EXIT
033100     END-IF.
033200*-----------------------------------------------------------------
033300 406-VALIDATE-UNIT-COST-SIGN.
033400     PERFORM 435-VALIDATE-UNIT-COST.
033500     IF  WS-TRN-IS-INVALID
033600         GO TO 409-VALIDATE-EXIT
033700     END-IF.
033800*-----------------------------------------------------------------
033900 407-VALIDATE-BY-TRANSACTION-TYPE.
034000     EVALUATE TRUE
034100         WHEN TRN-IS-STOCK-IN OF TRANS-RECORD-IN
034200             PERFORM 430-VALIDATE-STOCK-IN
034300         WHEN TRN-IS-STOCK-OUT OF TRANS-RECORD-IN
034400             PERFORM 440-VALIDATE-STOCK-OUT
034500         WHEN TRN-IS-ADJUSTMENT OF TRANS-RECORD-IN
034600             PERFORM 450-VALIDATE-ADJUSTMENT
034700         WHEN OTHER
034800             SET  WS-TRN-IS-INVALID  TO TRUE
034900             MOVE "UNSUPPORTED TRANSACTION TYPE" TO
035000                                         WS-REJECT-REASON
035100     END-EVALUATE.
035200     IF  WS-TRN-IS-INVALID
035300         GO TO 409-VALIDATE-EXIT
035400     END-IF.
035500*-----------------------------------------------------------------
035600 408-VALIDATE-REMEMBER-REFERENCE.
035700     PERFORM 460-REMEMBER-REFERENCE.
035800*-----------------------------------------------------------------
035900 409-VALIDATE-EXIT.
036000     EXIT.
036100*-----------------------------------------------------------------
036200 410-CHECK-DUP-REFERENCE.
036300     MOVE "N"                TO WS-DUP-FOUND-SW.
036400     PERFORM 411-SCAN-REFERENCE
036500             VARYING REF-IDX FROM 1 BY 1
036600             UNTIL REF-IDX > SEEN-REF-COUNT OR WS-DUP-FOUND.
036700*-----------------------------------------------------------------
036800 411-SCAN-REFERENCE.
036900     IF  SEEN-REF-NUMBER(REF-IDX) =
037000             TRN-REF-NUMBER OF TRANS-RECORD-IN
037100         SET  WS-DUP-FOUND   TO TRUE
037200     END-IF.
037300*-----------------------------------------------------------------
037400* MINIMUM 3 SIGNIFICANT CHARACTERS IN THE REFERENCE NUMBER,
037500* TRAILING SPACES SCANNED OFF FROM THE RIGHT.
037600*-----------------------------------------------------------------
037700 415-VALIDATE-REF-LENGTH.
037800     MOVE 0                  TO WS-REF-LENGTH.
037900     PERFORM 416-TEST-REF-CHAR
038000             VARYING WS-SCAN-IDX FROM 15 BY -1
038100             UNTIL WS-SCAN-IDX = 0 OR WS-REF-LENGTH NOT = 0.
038200*-----------------------------------------------------------------
038300 416-TEST-REF-CHAR.
038400     IF  TRN-REF-NUMBER OF TRANS-RECORD-IN(WS-SCAN-IDX:1)
038500             NOT = SPACE
038600         MOVE WS-SCAN-IDX    TO WS-REF-LENGTH
038700     END-IF.
038800*-----------------------------------------------------------------
038900 460-REMEMBER-REFERENCE.
039000     ADD  1                      TO SEEN-REF-COUNT.
039100     MOVE TRN-REF-NUMBER OF TRANS-RECORD-IN TO
039200             SEEN-REF-NUMBER(SEEN-REF-COUNT).
039300*-----------------------------------------------------------------
039400* LOCATE THE TRANSACTION'S PRODUCT IN PRODUCT-TABLE.  THE TABLE
039500* IS SORTED ON WP-PRD-ID SO SEARCH ALL CAN BINARY-SEARCH IT.
039600*-----------------------------------------------------------------
039700 420-FIND-PRODUCT.
039800     MOVE "N"                TO WS-PRD-FOUND-SW.
039900     SET  PRD-IDX TO 1.
040000     SEARCH ALL PRODUCT-ENTRY
040100         AT END
040200             CONTINUE
040300         WHEN WP-PRD-ID(PRD-IDX) =
040400                 TRN-PRODUCT-ID OF TRANS-RECORD-IN
040500             SET  WS-PRD-FOUND   TO TRUE
040600             MOVE PRD-IDX         TO WS-FOUND-PRD-IDX
040700     END-SEARCH.
040800*-----------------------------------------------------------------
040900* UNIT COST IS OPTIONAL ON STOCK-OUT/ADJUSTMENT BUT MAY NOT BE
041000* NEGATIVE WHEN PRESENT.  THE STOCK-IN-SPECIFIC "REQUIRED AND
041100* > 0" RULE IS ENFORCED SEPARATELY IN 430-VALIDATE-STOCK-IN.
041200*-----------------------------------------------------------------
041300 435-VALIDATE-UNIT-COST.
041400     IF  TRN-UNIT-COST OF TRANS-RECORD-IN < 0
041500         SET  WS-TRN-IS-INVALID  TO TRUE
041600         MOVE "UNIT COST CANNOT BE NEGATIVE" TO WS-REJECT-REASON
041700     END-IF.
041800*-----------------------------------------------------------------
041900* STOCK-IN IS REJECTED WHEN THE RECEIPT WOULD PUSH THE PRODUCT
042000* OVER ITS MAXIMUM STOCK LEVEL, OR WHEN NO POSITIVE UNIT COST
042100* WAS SUPPLIED.
042200*-----------------------------------------------------------------
042300 430-VALIDATE-STOCK-IN.
042400     IF  TRN-UNIT-COST OF TRANS-RECORD-IN NOT > 0
042500         SET  WS-TRN-IS-INVALID  TO TRUE
042600         MOVE "UNIT COST REQUIRED FOR STOCK-IN" TO
042700                                         WS-REJECT-REASON
042800     END-IF.
042900     IF  WS-TRN-IS-VALID
043000         IF  TRN-QUANTITY OF TRANS-RECORD-IN < 0
043100             SET  WS-TRN-IS-INVALID  TO TRUE
043200             MOVE "STOCK-IN QUANTITY MUST BE POSITIVE" TO
043300                                             WS-REJECT-REASON
043400         ELSE
043500             COMPUTE WS-NEW-STOCK-QTY =
043600                 WP-PRD-STOCK-QTY(WS-FOUND-PRD-IDX) +
043700                 TRN-QUANTITY OF TRANS-RECORD-IN
043800             IF  WP-PRD-MAX-STOCK(WS-FOUND-PRD-IDX) > 0 AND
043900                 WS-NEW-STOCK-QTY >
044000                         WP-PRD-MAX-STOCK(WS-FOUND-PRD-IDX)
044100                 SET  WS-TRN-IS-INVALID  TO TRUE
044200                 MOVE "RECEIPT EXCEEDS MAXIMUM STOCK LEVEL" TO
044300                                             WS-REJECT-REASON
044400             END-IF
044500         END-IF
044600     END-IF.
044700*-----------------------------------------------------------------
044800* STOCK-OUT ARRIVES WITH ITS QUANTITY ALREADY NEGATED (THE
044900* NEGATIVE OF THE REQUESTED AMOUNT).  IT IS REJECTED WHEN NOT
045000* NEGATIVE, OR WHEN ITS ABSOLUTE VALUE WOULD DRIVE THE PRODUCT
045100* BELOW ZERO ON HAND.
045200*-----------------------------------------------------------------
045300 440-VALIDATE-STOCK-OUT.
045400     IF  TRN-QUANTITY OF TRANS-RECORD-IN NOT < 0
045500         SET  WS-TRN-IS-INVALID  TO TRUE
045600         MOVE "STOCK-OUT QUANTITY MUST BE NEGATIVE" TO
045700                                         WS-REJECT-REASON
045800     ELSE
045900         COMPUTE WS-NEW-STOCK-QTY =
046000             WP-PRD-STOCK-QTY(WS-FOUND-PRD-IDX) +
046100             TRN-QUANTITY OF TRANS-RECORD-IN
046200         IF  WS-NEW-STOCK-QTY < 0
046300             SET  WS-TRN-IS-INVALID  TO TRUE
046400             MOVE "INSUFFICIENT STOCK ON HAND" TO WS-REJECT-REASON
046500         END-IF
046600     END-IF.
046700*-----------------------------------------------------------------
046800* ADJUSTMENT MAY BE SIGNED EITHER WAY BUT MAY NOT DRIVE STOCK
046900* NEGATIVE.
047000*-----------------------------------------------------------------
047100 450-VALIDATE-ADJUSTMENT.
047200     COMPUTE WS-NEW-STOCK-QTY =
047300         WP-PRD-STOCK-QTY(WS-FOUND-PRD-IDX) +
047400         TRN-QUANTITY OF TRANS-RECORD-IN.
047500     IF  WS-NEW-STOCK-QTY < 0
047600         SET  WS-TRN-IS-INVALID  TO TRUE
047700         MOVE "ADJUSTMENT WOULD DRIVE STOCK NEGATIVE" TO
047800                                         WS-REJECT-REASON
047900     END-IF.
048000*-----------------------------------------------------------------
048100* APPLY THE TRANSACTION TO THE PRODUCT TABLE AND CALL CALCVAL
048200* FOR THE TRANSACTION'S TOTAL COST.
048300*-----------------------------------------------------------------
048400 400-APPLY-TRANSACTION.
048500     EVALUATE TRUE
048600         WHEN TRN-IS-STOCK-IN OF TRANS-RECORD-IN
048700             PERFORM 470-ADD-STOCK
048800         WHEN TRN-IS-STOCK-OUT OF TRANS-RECORD-IN
048900             PERFORM 480-REDUCE-STOCK
049000         WHEN TRN-IS-ADJUSTMENT OF TRANS-RECORD-IN
049100             PERFORM 490-APPLY-ADJUSTMENT
049200     END-EVALUATE.
049300     PERFORM 495-CALC-TOTAL-COST.
049400*-----------------------------------------------------------------
049500 470-ADD-STOCK.
049600     ADD  TRN-QUANTITY OF TRANS-RECORD-IN TO
049700             WP-PRD-STOCK-QTY(WS-FOUND-PRD-IDX).
049800*-----------------------------------------------------------------
049900* THE QUANTITY IS ALREADY NEGATIVE FOR STOCK-OUT, SO ADDING IT
050000* REDUCES THE ON-HAND BALANCE.
050100*-----------------------------------------------------------------
050200 480-REDUCE-STOCK.
050300     ADD  TRN-QUANTITY OF TRANS-RECORD-IN TO
050400             WP-PRD-STOCK-QTY(WS-FOUND-PRD-IDX).
050500*-----------------------------------------------------------------
050600 490-APPLY-ADJUSTMENT.
050700     ADD  TRN-QUANTITY OF TRANS-RECORD-IN TO
050800             WP-PRD-STOCK-QTY(WS-FOUND-PRD-IDX).
050900*-----------------------------------------------------------------
051000* TOTAL COST = ABS(QUANTITY) * UNIT COST, VIA CALCVAL SO THE
051100* EXTENDED-VALUE LOGIC STAYS IN ONE PLACE.
051200*-----------------------------------------------------------------
051300 495-CALC-TOTAL-COST.
051400     MOVE TRN-QUANTITY OF TRANS-RECORD-IN  TO LS-QUANTITY.
051500     MOVE TRN-UNIT-COST OF TRANS-RECORD-IN TO LS-UNIT-PRICE.
051600     CALL "CALCVAL" USING LINK-PARAMETERS-CALC.
051700     MOVE LS-VALUE                         TO WS-TOTAL-COST.
051800*-----------------------------------------------------------------
051900 400-WRITE-ACCEPTED-RESULT.
052000     MOVE CORRESPONDING TRANS-RECORD-IN TO TRANS-RESULT-RECORD.
052100     SET  TRN-IS-PROCESSED OF TRANS-RESULT-RECORD TO TRUE.
052200     SET  TRS-ACCEPTED           TO TRUE.
052300     MOVE SPACES                 TO TRS-REJECT-REASON.
052400     WRITE TRANS-RESULT-RECORD.
052500*-----------------------------------------------------------------
052600 400-WRITE-REJECTED-RESULT.
052700     MOVE CORRESPONDING TRANS-RECORD-IN TO TRANS-RESULT-RECORD.
052800     SET  TRS-REJECTED           TO TRUE.
052900     MOVE WS-REJECT-REASON       TO TRS-REJECT-REASON.
053000     WRITE TRANS-RESULT-RECORD.
053100*-----------------------------------------------------------------
053200* WRITE THE FINAL PRODUCT BALANCES AND CLOSE UP.
053300*-----------------------------------------------------------------
053400 200-TERMINATE-ENGINE.
053500     PERFORM 500-WRITE-UPDATED-PRODUCTS
053600             VARYING PRD-IDX FROM 1 BY 1
053700             UNTIL PRD-IDX > PRODUCT-TABLE-COUNT.
053800     PERFORM 510-PRINT-RUN-TOTALS.
053900     CLOSE   VALID-PRODUCT-FILE
054000             TRANS-FILE-IN
054100             TRANS-RESULT-FILE
054200             UPDATED-PRODUCT-FILE.
054300*-----------------------------------------------------------------
054400 500-WRITE-UPDATED-PRODUCTS.
054500     MOVE WP-PRD-ID(PRD-IDX) TO
054600             PRD-ID OF UPDATED-PRODUCT-RECORD.
054700     MOVE WP-PRD-NAME(PRD-IDX) TO
054800             PRD-NAME OF UPDATED-PRODUCT-RECORD.
054900     MOVE WP-PRD-CODE(PRD-IDX) TO
055000             PRD-CODE OF UPDATED-PRODUCT-RECORD.
055100     MOVE WP-PRD-BARCODE(PRD-IDX) TO
055200             PRD-BARCODE OF UPDATED-PRODUCT-RECORD.
055300     MOVE WP-PRD-UNIT-PRICE(PRD-IDX) TO
055400             PRD-UNIT-PRICE OF UPDATED-PRODUCT-RECORD.
055500     MOVE WP-PRD-COST-PRICE(PRD-IDX) TO
055600             PRD-COST-PRICE OF UPDATED-PRODUCT-RECORD.
055700     MOVE WP-PRD-STOCK-QTY(PRD-IDX) TO
055800             PRD-STOCK-QTY OF UPDATED-PRODUCT-RECORD.
055900     MOVE WP-PRD-MIN-STOCK(PRD-IDX) TO
056000             PRD-MIN-STOCK OF UPDATED-PRODUCT-RECORD.
056100     MOVE WP-PRD-MAX-STOCK(PRD-IDX) TO
056200             PRD-MAX-STOCK OF UPDATED-PRODUCT-RECORD.
056300     MOVE WP-PRD-UOM(PRD-IDX) TO
056400             PRD-UOM OF UPDATED-PRODUCT-RECORD.
056500     MOVE WP-PRD-ACTIVE(PRD-IDX) TO
056600             PRD-ACTIVE OF UPDATED-PRODUCT-RECORD.
056700     MOVE WP-PRD-EXPIRY-DATE(PRD-IDX) TO
056800             PRD-EXPIRY-DATE OF UPDATED-PRODUCT-RECORD.
056900     MOVE WP-PRD-CATEGORY-ID(PRD-IDX) TO
057000             PRD-CATEGORY-ID OF UPDATED-PRODUCT-RECORD.
057100     MOVE WP-PRD-SUPPLIER-ID(PRD-IDX) TO
057200             PRD-SUPPLIER-ID OF UPDATED-PRODUCT-RECORD.
057300     WRITE UPDATED-PRODUCT-RECORD.
057400*-----------------------------------------------------------------
057500 510-PRINT-RUN-TOTALS.
057600     IF  TXNENG-TRACE-ON
057700         ACCEPT  WS-RUN-DATE     FROM DATE YYYYMMDD
057800         DISPLAY "CTXNENG " WS-RUN-DATE
057900                 " READ=" WS-TRN-READ
058000                 " ACC=" WS-TRN-ACCEPTED
058100                 " REJ=" WS-TRN-REJECTED
058200     END-IF.
