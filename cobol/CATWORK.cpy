000100******************************************************************
000200* CATWORK.CPY  -  IN-MEMORY CATEGORY TABLE ROW
000300*                  (ONE ROW PER ENTRY OF CATEGORY-TABLE)
000400*
000500*    04/07/19  MH   ORIGINAL, REQ 5820 - REPLACES INDEXED READ
000600*                   OF CATEGORY MASTER WITH SORTED TABLE LOOKUP
000700******************************************************************
000800     05  WC-CAT-ID               PIC 9(05).
000900     05  WC-CAT-NAME              PIC X(30).
001000     05  WC-CAT-CODE             PIC X(10).
001100     05  WC-CAT-DESC             PIC X(39).
001200     05  WC-CAT-ACTIVE           PIC X(01).
001300         88  WC-CAT-IS-ACTIVE             VALUE "Y".
001400     05  WC-PRODUCT-COUNT        PIC 9(05)        COMP.
001500     05  WC-STOCK-VALUE          PIC S9(13)V99.
