000100******************************************************************
000200* SUPPREC.CPY  -  SUPPLIER MASTER RECORD (SUPPLIER FILE)
000300*
000400*    FIELD NAME             USE
000500*    SUP-ID                 SUPPLIER ID - UNIQUE
000600*    SUP-NAME               SUPPLIER NAME, STORED TITLE CASE
000700*    SUP-CODE               SUPPLIER CODE, UPPERCASE, UNIQUE
000800*    SUP-PHONE              CONTACT PHONE (OPTIONAL)
000900*    SUP-EMAIL               CONTACT EMAIL (OPTIONAL)
001000*    SUP-ADDRESS            CONTACT ADDRESS (OPTIONAL)
001100*    SUP-ACTIVE             'Y'/'N'
001200*    SUP-CREDIT-LIMIT       CREDIT LIMIT, >= 0, DEFAULT 0
001300*    SUP-PAYMENT-TERMS      PAYMENT TERMS IN DAYS, DEFAULT 30
001400*
001500*    87/04/02  JV   ORIGINAL COPYBOOK FOR SUPPLIER MASTER
001600*    91/06/14  DP   ADDED SUP-CREDIT-LIMIT, SUP-PAYMENT-TERMS
001700*                   FOR AP CREDIT-CHECK PROJECT, REQ 4471
001800*    98/11/02  RT   Y2K REVIEW - NO DATE FIELDS, N/C
001900*    04/07/19  MH   RESERVED FILLER FOR 2ND PHONE/FAX, REQ 5820
002000******************************************************************
002100     05  SUP-ID                  PIC 9(05).
002200     05  SUP-NAME                PIC X(30).
002300     05  SUP-CODE                PIC X(10).
002400     05  SUP-PHONE               PIC X(16).
002500     05  SUP-EMAIL               PIC X(40).
002600     05  SUP-ADDRESS             PIC X(40).
002700     05  SUP-ACTIVE              PIC X(01).
002800         88  SUP-IS-ACTIVE                VALUE "Y".
002900         88  SUP-IS-INACTIVE              VALUE "N".
003000     05  SUP-CREDIT-LIMIT        PIC S9(13)V99.
003100     05  SUP-PAYMENT-TERMS       PIC 9(03).
003200     05  FILLER                  PIC X(27).
