000100******************************************************************
000200* CATGREC.CPY  -  PRODUCT CATEGORY MASTER RECORD (CATEGORY FILE)
000300*
000400*    FIELD NAME         USE
000500*    CAT-ID             CATEGORY ID - UNIQUE
000600*    CAT-NAME           CATEGORY NAME, STORED TITLE CASE
000700*    CAT-CODE           CATEGORY CODE, STORED UPPERCASE, UNIQUE
000800*    CAT-DESC           DESCRIPTION (OPTIONAL)
000900*    CAT-ACTIVE         'Y'/'N'
001000*
001100*    87/03/11  JV   ORIGINAL COPYBOOK FOR CATEGORY MASTER
001200*    98/11/02  RT   Y2K - NO DATE FIELDS ON THIS RECORD, N/C
001300*    04/07/19  MH   TRIMMED CAT-DESC TO 39 TO HOLD FILLER BYTE
001400******************************************************************
001500     05  CAT-ID                  PIC 9(05).
001600     05  CAT-NAME                PIC X(30).
001700     05  CAT-CODE                PIC X(10).
001800     05  CAT-DESC                PIC X(39).
001900     05  CAT-ACTIVE               PIC X(01).
002000         88  CAT-IS-ACTIVE                VALUE "Y".
002100         88  CAT-IS-INACTIVE              VALUE "N".
002200     05  FILLER                  PIC X(01).
