000100******************************************************************
000200* PROGRAM:  CMSTLOAD  (MASTER-LOAD)
000300*
000400* LOADS AND VALIDATES THE THREE STOCK-MANAGEMENT MASTER FILES -
000500* CATEGORY, SUPPLIER AND PRODUCT - INTO SORTED IN-MEMORY TABLES.
000600* REJECTS ARE WRITTEN TO THE MASTER ERROR REPORT.  VALID ENTRIES
000700* ARE WRITTEN BACK OUT AS SEQUENTIAL WORKING FILES FOR THE
000800* TRANSACTION ENGINE (CTXNENG) AND THE SUMMARY REPORT PROGRAM
000900* (CSUMRPT) TO RE-LOAD, SINCE NEITHER OF THOSE STEPS KEEPS THE
001000* RAW MASTER FILES OPEN.
001100*
001200* Used Files
001300*    - Category Master   (input)  : CATGFILE
001400*    - Supplier Master   (input)  : SUPPFILE
001500*    - Product Master    (input)  : PRODFILE
001600*    - Validated Category (output): VALCAT
001700*    - Validated Supplier (output): VALSUP
001800*    - Validated Product  (output): VALPRD
001900*    - Master Error Report (output): MSTERR
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 CMSTLOAD.
002400 AUTHOR.                     J. VILLANUEVA.
002500 INSTALLATION.                ALFAMART MIS - RETAIL SYSTEMS.
002600 DATE-WRITTEN.               03/11/1989.
002700 DATE-COMPILED.
002800 SECURITY.                   NON-CONFIDENTIAL.
002900*-----------------------------------------------------------------
003000* CHANGE LOG
003100*-----------------------------------------------------------------
003200*   03/11/89  JV   ORIGINAL PROGRAM, REQ 1102 - LOADS AND
003300*                  VALIDATES CATEGORY, SUPPLIER AND PRODUCT
003400*                  MASTERS AHEAD OF THE NIGHTLY STOCK RUN.
003500*   06/03/91  DP   ADDED SUPPLIER CREDIT-LIMIT AND PAYMENT-TERMS
003600*                  VALIDATION FOR THE NEW AP INTERFACE, REQ 1140.
003700*   11/19/93  DP   ADDED PRODUCT MIN/MAX STOCK LEVEL VALIDATION
003800*                  AND CATEGORY/SUPPLIER FK LOOKUPS, REQ 2290.
003900*   98/04/06  RT   ADDED BARCODE MINIMUM-LENGTH EDIT AND UOM
004000*                  TABLE CHECK, REQ 3005.
004100*   98/11/02  RT   Y2K REMEDIATION - EXPANDED PRD-EXPIRY-DATE TO
004200*                  4-DIGIT YEAR, NO OTHER DATE FIELDS ON THESE
004300*                  MASTERS.
004400*   04/07/19  MH   REBUILT AROUND SORTED WORKING-STORAGE TABLES
004500*                  AND SEARCH ALL IN PLACE OF THE INDEXED-FILE
004600*                  RANDOM READS - REQ 5820. ADDED PER-CATEGORY
004700*                  PRODUCT COUNT/STOCK VALUE ROLLUP AND PROFIT
004800*                  MARGIN CALCULATION.
004900*   04/09/02  MH   ADDED VALCAT/VALSUP/VALPRD WORKING FILES SO
005000*                  THE TRANSACTION ENGINE AND SUMMARY REPORT
005100*                  DO NOT HAVE TO RE-VALIDATE THE MASTERS,
005200*                  REQ 5820-A.
005300*   04/10/06  MH   CORRECTED PER-CATEGORY PRODUCT COUNT TO TALLY
005400*                  EVERY PRODUCT REFERENCING THE CATEGORY, NOT
005500*                  JUST THE ACTIVE ONES - STOCK VALUE ROLLUP
005600*                  STAYS ACTIVE-ONLY.  AUDIT FINDING 5820-E.
005700******************************************************************
005800 ENVIRONMENT                 DIVISION.
005900*-----------------------------------------------------------------
006000 CONFIGURATION               SECTION.
006100 SOURCE-COMPUTER.            IBM-370.
006200 OBJECT-COMPUTER.            IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON STATUS IS     MSTLOAD-TRACE-ON
006600            OFF STATUS IS    MSTLOAD-TRACE-OFF.
006700*-----------------------------------------------------------------
006800 INPUT-OUTPUT                SECTION.
006900 FILE-CONTROL.
007000     SELECT  CATEGORY-FILE-IN
007100             ASSIGN TO       CATGFILE
007200             ORGANIZATION IS SEQUENTIAL
007300             FILE STATUS IS  WS-CATG-STATUS.
007400
007500     SELECT  SUPPLIER-FILE-IN
007600             ASSIGN TO       SUPPFILE
007700             ORGANIZATION IS SEQUENTIAL
007800             FILE STATUS IS  WS-SUPP-STATUS.
007900
008000     SELECT  PRODUCT-FILE-IN
008100             ASSIGN TO       PRODFILE
008200             ORGANIZATION IS SEQUENTIAL
008300             FILE STATUS IS  WS-PROD-STATUS.
008400
008500     SELECT  VALID-CATEGORY-FILE
008600             ASSIGN TO       VALCAT
008700             ORGANIZATION IS SEQUENTIAL
008800             FILE STATUS IS  WS-VALCAT-STATUS.
008900
009000     SELECT  VALID-SUPPLIER-FILE
009100             ASSIGN TO       VALSUP
009200             ORGANIZATION IS SEQUENTIAL
009300             FILE STATUS IS  WS-VALSUP-STATUS.
009400
009500     SELECT  VALID-PRODUCT-FILE
009600             ASSIGN TO       VALPRD
009700             ORGANIZATION IS SEQUENTIAL
009800             FILE STATUS IS  WS-VALPRD-STATUS.
009900
010000     SELECT  ERROR-REPORT-FILE
010100             ASSIGN TO       MSTERR
010200             ORGANIZATION IS LINE SEQUENTIAL.
010300******************************************************************
010400 DATA                        DIVISION.
010500*-----------------------------------------------------------------
010600 FILE                        SECTION.
010700 FD  CATEGORY-FILE-IN
010800     RECORD CONTAINS 86 CHARACTERS
010900     DATA RECORD IS CATEGORY-RECORD-IN.
011000 01  CATEGORY-RECORD-IN.
011100     COPY "C:\COPYBOOKS\CATGREC.CPY".
011200
011300 FD  SUPPLIER-FILE-IN
011400     RECORD CONTAINS 187 CHARACTERS
011500     DATA RECORD IS SUPPLIER-RECORD-IN.
011600 01  SUPPLIER-RECORD-IN.
011700     COPY "C:\COPYBOOKS\SUPPREC.CPY".
011800
011900 FD  PRODUCT-FILE-IN
012000     RECORD CONTAINS 164 CHARACTERS
012100     DATA RECORD IS PRODUCT-RECORD-IN.
012200 01  PRODUCT-RECORD-IN.
012300     COPY "C:\COPYBOOKS\PRODREC.CPY".
012400
012500 FD  VALID-CATEGORY-FILE
012600     RECORD CONTAINS 86 CHARACTERS
012700     DATA RECORD IS VALID-CATEGORY-RECORD.
012800 01  VALID-CATEGORY-RECORD.
012900     COPY "C:\COPYBOOKS\CATGREC.CPY".
013000
013100 FD  VALID-SUPPLIER-FILE
013200     RECORD CONTAINS 187 CHARACTERS
013300     DATA RECORD IS VALID-SUPPLIER-RECORD.
013400 01  VALID-SUPPLIER-RECORD.
013500     COPY "C:\COPYBOOKS\SUPPREC.CPY".
013600
013700 FD  VALID-PRODUCT-FILE
013800     RECORD CONTAINS 164 CHARACTERS
013900     DATA RECORD IS VALID-PRODUCT-RECORD.
014000 01  VALID-PRODUCT-RECORD.
014100     COPY "C:\COPYBOOKS\PRODREC.CPY".
014200
014300 FD  ERROR-REPORT-FILE
014400     RECORD CONTAINS 132 CHARACTERS
014500     DATA RECORD IS ERROR-REPORT-LINE.
014600 01  ERROR-REPORT-LINE           PIC X(132).
014700*-----------------------------------------------------------------
014800 WORKING-STORAGE             SECTION.
014900*-----------------------------------------------------------------
015000 01  SWITCHES-AND-COUNTERS.
015100     05  CATEGORY-EOF-SW     PIC X(01)        VALUE SPACES.
015200         88  CATEGORY-EOF                     VALUE "Y".
015300     05  SUPPLIER-EOF-SW     PIC X(01)        VALUE SPACES.
015400         88  SUPPLIER-EOF                     VALUE "Y".
015500     05  PRODUCT-EOF-SW      PIC X(01)        VALUE SPACES.
015600         88  PRODUCT-EOF                      VALUE "Y".
015700     05  WS-RECORD-VALID-SW  PIC X(01)        VALUE SPACES.
015800         88  WS-RECORD-IS-VALID                VALUE "Y".
015900         88  WS-RECORD-IS-INVALID               VALUE "N".
016000     05  WS-DUP-FOUND-SW     PIC X(01)        VALUE SPACES.
016100         88  WS-DUP-FOUND                     VALUE "Y".
016200     05  WS-PHONE-VALID-SW   PIC X(01)        VALUE SPACES.
016300         88  WS-PHONE-IS-VALID                 VALUE "Y".
016400     05  WS-EMAIL-VALID-SW   PIC X(01)        VALUE SPACES.
016500         88  WS-EMAIL-IS-VALID                 VALUE "Y".
016600*-----------------------------------------------------------------
016700 01  FILE-STATUS-AREA.
016800     05  WS-CATG-STATUS      PIC X(02).
016900     05  WS-SUPP-STATUS      PIC X(02).
017000     05  WS-PROD-STATUS      PIC X(02).
017100     05  WS-VALCAT-STATUS    PIC X(02).
017200     05  WS-VALSUP-STATUS    PIC X(02).
017300     05  WS-VALPRD-STATUS    PIC X(02).
017400*-----------------------------------------------------------------
017500 01  READ-REJECT-COUNTERS.
017600     05  WS-CATG-READ        PIC 9(05)        COMP VALUE ZERO.
017700     05  WS-CATG-REJECT      PIC 9(05)        COMP VALUE ZERO.
017800     05  WS-SUPP-READ        PIC 9(05)        COMP VALUE ZERO.
017900     05  WS-SUPP-REJECT      PIC 9(05)        COMP VALUE ZERO.
018000     05  WS-PROD-READ        PIC 9(05)        COMP VALUE ZERO.
018100     05  WS-PROD-REJECT      PIC 9(05)        COMP VALUE ZERO.
018200*-----------------------------------------------------------------
018300* CATEGORY-TABLE, SUPPLIER-TABLE AND PRODUCT-TABLE ARE KEPT IN
018400* CAT-ID / SUP-ID / PRD-ID ORDER, THE SAME ORDER THE MASTER
018500* FILES ARE SUPPLIED IN, SO SEARCH ALL CAN BINARY-SEARCH THEM.
018600*-----------------------------------------------------------------
018700 01  CATEGORY-TABLE.
018800     05  CATEGORY-TABLE-COUNT    PIC 9(05)    COMP VALUE ZERO.
018900     05  CATEGORY-ENTRY OCCURS 1 TO 50 TIMES
019000             DEPENDING ON CATEGORY-TABLE-COUNT
019100             ASCENDING KEY IS WC-CAT-ID
019200             INDEXED BY CAT-IDX.
019300         COPY "C:\COPYBOOKS\CATWORK.CPY".
019400*-----------------------------------------------------------------
019500 01  SUPPLIER-TABLE.
019600     05  SUPPLIER-TABLE-COUNT    PIC 9(05)    COMP VALUE ZERO.
019700     05  SUPPLIER-ENTRY OCCURS 1 TO 300 TIMES
019800             DEPENDING ON SUPPLIER-TABLE-COUNT
019900             ASCENDING KEY IS WS-SUP-ID
020000             INDEXED BY SUP-IDX.
020100         COPY "C:\COPYBOOKS\SUPWORK.CPY".
020200*-----------------------------------------------------------------
020300 01  PRODUCT-TABLE.
020400     05  PRODUCT-TABLE-COUNT     PIC 9(05)    COMP VALUE ZERO.
020500     05  PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
020600             DEPENDING ON PRODUCT-TABLE-COUNT
020700             ASCENDING KEY IS WP-PRD-ID
020800             INDEXED BY PRD-IDX.
020900         COPY "C:\COPYBOOKS\PRDWORK.CPY".
021000*-----------------------------------------------------------------
021100 77  WS-SCAN-IDX             PIC 9(03)        COMP.
021200 77  WS-TRIMMED-LENGTH       PIC 9(03)        COMP.
021300 01  WS-SCAN-WORK.
021400     05  WS-DUP-IDX          PIC 9(05)        COMP.
021500     05  WS-NAME-WORK        PIC X(30).
021600     05  WS-NAME-WORK-R      REDEFINES WS-NAME-WORK.
021700         10  WS-NAME-CHAR    PIC X(01) OCCURS 30 TIMES.
021800     05  WS-CODE-WORK        PIC X(10).
021900     05  FILLER              PIC X(04).
022000*-----------------------------------------------------------------
022100 01  WS-PHONE-WORK.
022200     05  WS-PHONE-RAW        PIC X(16).
022300     05  WS-PHONE-RAW-R      REDEFINES WS-PHONE-RAW.
022400         10  WS-PHONE-RAW-CHAR PIC X(01) OCCURS 16 TIMES.
022500     05  WS-PHONE-CLEAN      PIC X(16).
022600     05  WS-PHONE-CLEAN-LEN  PIC 9(02)        COMP.
022700     05  WS-PHONE-START      PIC 9(02)        COMP.
022800*-----------------------------------------------------------------
022900 01  WS-EMAIL-WORK.
023000     05  WS-EMAIL-RAW        PIC X(40).
023100     05  WS-EMAIL-LOCAL      PIC X(40).
023200     05  WS-EMAIL-DOMAIN     PIC X(40).
023300     05  WS-AT-COUNT         PIC 9(02)        COMP.
023400     05  WS-DOT-COUNT        PIC 9(02)        COMP.
023500     05  WS-TLD-LENGTH       PIC 9(02)        COMP.
023600*-----------------------------------------------------------------
023700 01  ERR-LINE-WORK.
023800     05  ERR-FILE-TAG        PIC X(08).
023900     05  FILLER              PIC X(02) VALUE SPACES.
024000     05  ERR-KEY-VALUE       PIC X(10).
024100     05  FILLER              PIC X(02) VALUE SPACES.
024200     05  ERR-REASON          PIC X(60).
024300     05  FILLER              PIC X(50) VALUE SPACES.
024400*-----------------------------------------------------------------
024500 01  WS-RUN-DATE-WORK.
024600     05  WS-RUN-DATE         PIC 9(08).
024700     05  WS-RUN-DATE-R       REDEFINES WS-RUN-DATE.
024800         10  WS-RUN-YEAR     PIC 9(04).
024900         10  WS-RUN-MONTH    PIC 9(02).
025000         10  WS-RUN-DAY      PIC 9(02).
025100     05  FILLER              PIC X(02).
025200*-----------------------------------------------------------------
025300 01  WS-CALC-CATG-VALUE      PIC S9(13)V99.
025400*-----------------------------------------------------------------
025500 01  LINK-PARAMETERS-CALC.
025600     05  LS-QUANTITY         PIC S9(07).
025700     05  LS-UNIT-PRICE       PIC S9(08)V99.
025800     05  LS-VALUE            PIC S9(13)V99.
025900*
026000******************************************************************
026100 PROCEDURE                   DIVISION.
026200*-----------------------------------------------------------------
026300* MAIN PROCEDURE
026400*-----------------------------------------------------------------
026500 100-MASTER-LOAD.
026600     PERFORM 200-OPEN-ALL-FILES.
026700     PERFORM 200-LOAD-CATEGORIES.
026800     PERFORM 200-LOAD-SUPPLIERS.
026900     PERFORM 200-LOAD-PRODUCTS.
027000     PERFORM 200-WRITE-VALID-MASTERS.
027100     PERFORM 200-CLOSE-ALL-FILES.
027200
027300     STOP RUN.
027400*-----------------------------------------------------------------
027500 200-OPEN-ALL-FILES.
027600     OPEN    INPUT   CATEGORY-FILE-IN
027700             INPUT   SUPPLIER-FILE-IN
027800             INPUT   PRODUCT-FILE-IN
027900             OUTPUT  VALID-CATEGORY-FILE
028000             OUTPUT  VALID-SUPPLIER-FILE
028100             OUTPUT  VALID-PRODUCT-FILE
028200             OUTPUT  ERROR-REPORT-FILE.
028300*-----------------------------------------------------------------
028400* READ THE CATEGORY MASTER, VALIDATE EACH RECORD, AND BUILD
028500* CATEGORY-TABLE FROM THE ACCEPTED ENTRIES.
028600*-----------------------------------------------------------------
028700 200-LOAD-CATEGORIES.
028800     PERFORM 300-READ-CATEGORY-FILE-IN.
028900     PERFORM 300-PROCESS-ONE-CATEGORY UNTIL CATEGORY-EOF.
029000*-----------------------------------------------------------------
029100 300-READ-CATEGORY-FILE-IN.
029200     READ CATEGORY-FILE-IN
029300         AT END      MOVE "Y"    TO CATEGORY-EOF-SW
029400         NOT AT END  ADD 1       TO WS-CATG-READ
029500     END-READ.
029600*-----------------------------------------------------------------
029700 300-PROCESS-ONE-CATEGORY.
029800     PERFORM 400-VALIDATE-CATEGORY.
029900     IF  WS-RECORD-IS-VALID
030000         PERFORM 400-ADD-CATEGORY-TO-TABLE
030100     ELSE
030200         ADD 1 TO WS-CATG-REJECT
030300         PERFORM 400-WRITE-CATEGORY-ERROR
030400     END-IF.
030500     PERFORM 300-READ-CATEGORY-FILE-IN.
030600*-----------------------------------------------------------------
030700* CATEGORY EDITS - NAME/CODE RULES ONLY (DESCRIPTION OPTIONAL).
030800*-----------------------------------------------------------------
030900 400-VALIDATE-CATEGORY.
031000     SET  WS-RECORD-IS-VALID    TO TRUE.
031100     MOVE SPACES                TO ERR-REASON.
031200
031300     MOVE CAT-NAME OF CATEGORY-RECORD-IN TO WS-NAME-WORK.
031400     PERFORM 900-TRIM-LENGTH-30.
031500     IF  WS-TRIMMED-LENGTH < 2
031600         SET  WS-RECORD-IS-INVALID  TO TRUE
031700         MOVE "CATEGORY NAME TOO SHORT" TO ERR-REASON
031800     ELSE
031900         PERFORM 900-TO-TITLE-CASE-30
032000         MOVE WS-NAME-WORK TO CAT-NAME OF CATEGORY-RECORD-IN
032100     END-IF.
032200
032300     IF  WS-RECORD-IS-VALID
032400         MOVE CAT-CODE OF CATEGORY-RECORD-IN TO WS-CODE-WORK
032500         PERFORM 910-TRIM-LENGTH-10
032600         IF  WS-TRIMMED-LENGTH < 2
032700             SET  WS-RECORD-IS-INVALID  TO TRUE
032800             MOVE "CATEGORY CODE TOO SHORT" TO ERR-REASON
032900         ELSE
033000             INSPECT WS-CODE-WORK CONVERTING
033100                 "abcdefghijklmnopqrstuvwxyz" TO
033200                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033300             MOVE WS-CODE-WORK TO CAT-CODE OF CATEGORY-RECORD-IN
033400         END-IF
033500     END-IF.
033600
033700     IF  WS-RECORD-IS-VALID
033800         PERFORM 500-CHECK-DUP-CATEGORY-CODE
033900         IF  WS-DUP-FOUND
034000             SET  WS-RECORD-IS-INVALID  TO TRUE
034100             MOVE "DUPLICATE CATEGORY CODE" TO ERR-REASON
034200         END-IF
034300     END-IF.
034400*-----------------------------------------------------------------
034500 500-CHECK-DUP-CATEGORY-CODE.
034600     SET  WS-DUP-FOUND-SW TO FALSE.
034700     MOVE "N"             TO WS-DUP-FOUND-SW.
034800     PERFORM 510-SCAN-CATEGORY-CODE
034900             VARYING WS-DUP-IDX FROM 1 BY 1
035000             UNTIL WS-DUP-IDX > CATEGORY-TABLE-COUNT
035100                OR WS-DUP-FOUND.
035200*-----------------------------------------------------------------
035300 510-SCAN-CATEGORY-CODE.
035400     IF  WC-CAT-CODE(WS-DUP-IDX) = CAT-CODE OF CATEGORY-RECORD-IN
035500         SET  WS-DUP-FOUND   TO TRUE
035600     END-IF.
035700*-----------------------------------------------------------------
035800 400-ADD-CATEGORY-TO-TABLE.
035900     ADD  1                      TO CATEGORY-TABLE-COUNT.
036000     MOVE CAT-ID OF CATEGORY-RECORD-IN TO
036100             WC-CAT-ID(CATEGORY-TABLE-COUNT).
036200     MOVE CAT-NAME OF CATEGORY-RECORD-IN TO
036300             WC-CAT-NAME(CATEGORY-TABLE-COUNT).
036400     MOVE CAT-CODE OF CATEGORY-RECORD-IN TO
036500             WC-CAT-CODE(CATEGORY-TABLE-COUNT).
036600     MOVE CAT-DESC OF CATEGORY-RECORD-IN TO
036700             WC-CAT-DESC(CATEGORY-TABLE-COUNT).
036800     MOVE CAT-ACTIVE OF CATEGORY-RECORD-IN TO
036900             WC-CAT-ACTIVE(CATEGORY-TABLE-COUNT).
037000     MOVE ZERO TO WC-PRODUCT-COUNT(CATEGORY-TABLE-COUNT).
037100     MOVE ZERO TO WC-STOCK-VALUE(CATEGORY-TABLE-COUNT).
037200*-----------------------------------------------------------------
037300 400-WRITE-CATEGORY-ERROR.
037400     MOVE "CATEGORY"             TO ERR-FILE-TAG.
037500     MOVE CAT-ID OF CATEGORY-RECORD-IN TO ERR-KEY-VALUE.
037600     MOVE ERR-LINE-WORK          TO ERROR-REPORT-LINE.
037700     WRITE ERROR-REPORT-LINE.
037800*-----------------------------------------------------------------
037900* READ THE SUPPLIER MASTER, VALIDATE EACH RECORD, AND BUILD
038000* SUPPLIER-TABLE FROM THE ACCEPTED ENTRIES.
038100*-----------------------------------------------------------------
038200 200-LOAD-SUPPLIERS.
038300     PERFORM 300-READ-SUPPLIER-FILE-IN.
038400     PERFORM 300-PROCESS-ONE-SUPPLIER UNTIL SUPPLIER-EOF.
038500*-----------------------------------------------------------------
038600 300-READ-SUPPLIER-FILE-IN.
038700     READ SUPPLIER-FILE-IN
038800         AT END      MOVE "Y"    TO SUPPLIER-EOF-SW
038900         NOT AT END  ADD 1       TO WS-SUPP-READ
039000     END-READ.
039100*-----------------------------------------------------------------
039200 300-PROCESS-ONE-SUPPLIER.
039300     PERFORM 400-VALIDATE-SUPPLIER.
039400     IF  WS-RECORD-IS-VALID
039500         PERFORM 400-ADD-SUPPLIER-TO-TABLE
039600     ELSE
039700         ADD 1 TO WS-SUPP-REJECT
039800         PERFORM 400-WRITE-SUPPLIER-ERROR
039900     END-IF.
040000     PERFORM 300-READ-SUPPLIER-FILE-IN.
040100*-----------------------------------------------------------------
040200 400-VALIDATE-SUPPLIER.
040300     SET  WS-RECORD-IS-VALID    TO TRUE.
040400     MOVE SPACES                TO ERR-REASON.
040500
040600     MOVE SUP-NAME OF SUPPLIER-RECORD-IN TO WS-NAME-WORK.
040700     PERFORM 900-TRIM-LENGTH-30.
040800     IF  WS-TRIMMED-LENGTH < 2
040900         SET  WS-RECORD-IS-INVALID  TO TRUE
041000         MOVE "SUPPLIER NAME TOO SHORT" TO ERR-REASON
041100     ELSE
041200         PERFORM 900-TO-TITLE-CASE-30
041300         MOVE WS-NAME-WORK TO SUP-NAME OF SUPPLIER-RECORD-IN
041400     END-IF.
041500
041600     IF  WS-RECORD-IS-VALID
041700         MOVE SUP-CODE OF SUPPLIER-RECORD-IN TO WS-CODE-WORK
041800         PERFORM 910-TRIM-LENGTH-10
041900         IF  WS-TRIMMED-LENGTH < 2
042000             SET  WS-RECORD-IS-INVALID  TO TRUE
042100             MOVE "SUPPLIER CODE TOO SHORT" TO ERR-REASON
042200         ELSE
042300             INSPECT WS-CODE-WORK CONVERTING
042400                 "abcdefghijklmnopqrstuvwxyz" TO
042500                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042600             MOVE WS-CODE-WORK TO SUP-CODE OF SUPPLIER-RECORD-IN
042700         END-IF
042800     END-IF.
042900
043000     IF  WS-RECORD-IS-VALID
043100         PERFORM 500-CHECK-DUP-SUPPLIER-CODE
043200         IF  WS-DUP-FOUND
043300             SET  WS-RECORD-IS-INVALID  TO TRUE
043400             MOVE "DUPLICATE SUPPLIER CODE" TO ERR-REASON
043500         END-IF
043600     END-IF.
043700
043800     IF  WS-RECORD-IS-VALID AND
043900             SUP-PHONE OF SUPPLIER-RECORD-IN NOT = SPACES
044000         PERFORM 460-VALIDATE-PHONE
044100         IF  NOT WS-PHONE-IS-VALID
044200             SET  WS-RECORD-IS-INVALID  TO TRUE
044300             MOVE "INVALID SUPPLIER PHONE" TO ERR-REASON
044400         END-IF
044500     END-IF.
044600
044700     IF  WS-RECORD-IS-VALID AND
044800             SUP-EMAIL OF SUPPLIER-RECORD-IN NOT = SPACES
044900         PERFORM 470-VALIDATE-EMAIL
045000         IF  NOT WS-EMAIL-IS-VALID
045100             SET  WS-RECORD-IS-INVALID  TO TRUE
045200             MOVE "INVALID SUPPLIER EMAIL" TO ERR-REASON
045300         END-IF
045400     END-IF.
045500
045600     IF  WS-RECORD-IS-VALID AND
045700             SUP-CREDIT-LIMIT OF SUPPLIER-RECORD-IN < 0
045800         SET  WS-RECORD-IS-INVALID  TO TRUE
045900         MOVE "NEGATIVE CREDIT LIMIT" TO ERR-REASON
046000     END-IF.
046100
046200     IF  SUP-PAYMENT-TERMS OF SUPPLIER-RECORD-IN = ZERO AND
046300         SUP-CREDIT-LIMIT OF SUPPLIER-RECORD-IN = ZERO
046400         AND WS-RECORD-IS-VALID
046500         MOVE 30 TO SUP-PAYMENT-TERMS OF SUPPLIER-RECORD-IN
046600     END-IF.
046700*-----------------------------------------------------------------
046800 500-CHECK-DUP-SUPPLIER-CODE.
046900     MOVE "N"             TO WS-DUP-FOUND-SW.
047000     PERFORM 520-SCAN-SUPPLIER-CODE
047100             VARYING WS-DUP-IDX FROM 1 BY 1
047200             UNTIL WS-DUP-IDX > SUPPLIER-TABLE-COUNT
047300                OR WS-DUP-FOUND.
047400*-----------------------------------------------------------------
047500 520-SCAN-SUPPLIER-CODE.
047600     IF  WS-SUP-CODE(WS-DUP-IDX) =
047700             SUP-CODE OF SUPPLIER-RECORD-IN
047800         SET  WS-DUP-FOUND   TO TRUE
047900     END-IF.
048000*-----------------------------------------------------------------
048100* PHONE EDIT - STRIP DASHES/SPACES, OPTIONAL LEADING '+', FIRST
048200* REMAINING DIGIT MUST BE 1-9, REST MUST BE DIGITS.
048300*-----------------------------------------------------------------
048400 460-VALIDATE-PHONE.
048500     MOVE "Y"             TO WS-PHONE-VALID-SW.
048600     MOVE SUP-PHONE OF SUPPLIER-RECORD-IN TO WS-PHONE-RAW.
048700     MOVE SPACES          TO WS-PHONE-CLEAN.
048800     MOVE 0               TO WS-PHONE-CLEAN-LEN.
048900     PERFORM 461-STRIP-PHONE-CHAR
049000             VARYING WS-SCAN-IDX FROM 1 BY 1
049100             UNTIL WS-SCAN-IDX > 16.
049200
049300     IF  WS-PHONE-CLEAN-LEN = 0
049400         MOVE "N"         TO WS-PHONE-VALID-SW
049500     ELSE
049600         IF  WS-PHONE-CLEAN(1:1) = "+"
049700             MOVE 2       TO WS-PHONE-START
049800         ELSE
049900             MOVE 1       TO WS-PHONE-START
050000         END-IF
050100         IF  WS-PHONE-START > WS-PHONE-CLEAN-LEN
050200             MOVE "N"     TO WS-PHONE-VALID-SW
050300         ELSE
050400             IF  WS-PHONE-CLEAN(WS-PHONE-START:1) < "1" OR
050500                 WS-PHONE-CLEAN(WS-PHONE-START:1) > "9"
050600                 MOVE "N" TO WS-PHONE-VALID-SW
050700             END-IF
050800             PERFORM 462-CHECK-PHONE-DIGIT
050900                     VARYING WS-SCAN-IDX FROM WS-PHONE-START
051000                     BY 1 UNTIL WS-SCAN-IDX > WS-PHONE-CLEAN-LEN
051100         END-IF
051200     END-IF.
051300*-----------------------------------------------------------------
051400 461-STRIP-PHONE-CHAR.
051500     IF  WS-PHONE-RAW-CHAR(WS-SCAN-IDX) NOT = "-" AND
051600         WS-PHONE-RAW-CHAR(WS-SCAN-IDX) NOT = SPACE
051700         ADD 1 TO WS-PHONE-CLEAN-LEN
051800         MOVE WS-PHONE-RAW-CHAR(WS-SCAN-IDX)
051900                         TO WS-PHONE-CLEAN(WS-PHONE-CLEAN-LEN:1)
052000     END-IF.
052100*-----------------------------------------------------------------
052200 462-CHECK-PHONE-DIGIT.
052300     IF  WS-PHONE-CLEAN(WS-SCAN-IDX:1) < "0" OR
052400         WS-PHONE-CLEAN(WS-SCAN-IDX:1) > "9"
052500         MOVE "N" TO WS-PHONE-VALID-SW
052600     END-IF.
052700*-----------------------------------------------------------------
052800* EMAIL EDIT - EXACTLY ONE '@', NONBLANK LOCAL PART, DOMAIN
052900* CONTAINS A '.' WITH A 2+ CHARACTER TOP-LEVEL PART.
053000*-----------------------------------------------------------------
053100 470-VALIDATE-EMAIL.
053200     MOVE "Y"             TO WS-EMAIL-VALID-SW.
053300     MOVE SUP-EMAIL OF SUPPLIER-RECORD-IN TO WS-EMAIL-RAW.
053400     MOVE 0               TO WS-AT-COUNT.
053500     INSPECT WS-EMAIL-RAW TALLYING WS-AT-COUNT FOR ALL "@".
053600
053700     IF  WS-AT-COUNT NOT = 1
053800         MOVE "N"         TO WS-EMAIL-VALID-SW
053900     ELSE
054000         MOVE SPACES      TO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN
054100         UNSTRING WS-EMAIL-RAW DELIMITED BY "@"
054200                 INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN
054300         END-UNSTRING
054400         IF  WS-EMAIL-LOCAL = SPACES
054500             MOVE "N"     TO WS-EMAIL-VALID-SW
054600         END-IF
054700         IF  WS-EMAIL-DOMAIN = SPACES
054800             MOVE "N"     TO WS-EMAIL-VALID-SW
054900         ELSE
055000             MOVE 0       TO WS-DOT-COUNT
055100             INSPECT WS-EMAIL-DOMAIN TALLYING WS-DOT-COUNT
055200                     FOR ALL "."
055300             IF  WS-DOT-COUNT = 0
055400                 MOVE "N" TO WS-EMAIL-VALID-SW
055500             ELSE
055600                 PERFORM 471-CHECK-TLD-LENGTH
055700                 IF  WS-TLD-LENGTH < 2
055800                     MOVE "N" TO WS-EMAIL-VALID-SW
055900                 END-IF
056000             END-IF
056100         END-IF
056200     END-IF.
056300*-----------------------------------------------------------------
056400* LOCATE THE LAST '.' IN THE DOMAIN AND MEASURE WHAT FOLLOWS IT.
056500*-----------------------------------------------------------------
056600 471-CHECK-TLD-LENGTH.
056700     MOVE 0               TO WS-TLD-LENGTH.
056800     MOVE SPACES          TO WS-CODE-WORK.
056900     UNSTRING WS-EMAIL-DOMAIN DELIMITED BY ALL "."
057000             INTO WS-CODE-WORK WS-CODE-WORK WS-CODE-WORK
057100                  WS-CODE-WORK WS-CODE-WORK
057200     END-UNSTRING.
057300     MOVE WS-CODE-WORK    TO WS-NAME-WORK.
057400     PERFORM 910-TRIM-LENGTH-10.
057500     MOVE WS-TRIMMED-LENGTH TO WS-TLD-LENGTH.
057600*-----------------------------------------------------------------
057700 400-ADD-SUPPLIER-TO-TABLE.
057800     ADD  1                      TO SUPPLIER-TABLE-COUNT.
057900     MOVE SUP-ID OF SUPPLIER-RECORD-IN TO
058000                           WS-SUP-ID(SUPPLIER-TABLE-COUNT).
058100     MOVE SUP-NAME OF SUPPLIER-RECORD-IN TO
058200                           WS-SUP-NAME(SUPPLIER-TABLE-COUNT).
058300     MOVE SUP-CODE OF SUPPLIER-RECORD-IN TO
058400                           WS-SUP-CODE(SUPPLIER-TABLE-COUNT).
058500     MOVE SUP-ACTIVE OF SUPPLIER-RECORD-IN TO
058600                           WS-SUP-ACTIVE(SUPPLIER-TABLE-COUNT).
058700     MOVE SUP-CREDIT-LIMIT OF SUPPLIER-RECORD-IN TO
058800             WS-SUP-CREDIT-LIMIT(SUPPLIER-TABLE-COUNT).
058900     MOVE SUP-PAYMENT-TERMS OF SUPPLIER-RECORD-IN TO
059000             WS-SUP-PAYMENT-TERMS(SUPPLIER-TABLE-COUNT).
059100     MOVE ZERO TO WS-SUP-STKIN-TOTAL(SUPPLIER-TABLE-COUNT).
059200*-----------------------------------------------------------------
059300 400-WRITE-SUPPLIER-ERROR.
059400     MOVE "SUPPLIER"             TO ERR-FILE-TAG.
059500     MOVE SUP-ID OF SUPPLIER-RECORD-IN TO ERR-KEY-VALUE.
059600     MOVE ERR-LINE-WORK          TO ERROR-REPORT-LINE.
059700     WRITE ERROR-REPORT-LINE.
059800*-----------------------------------------------------------------
059900* READ THE PRODUCT MASTER, VALIDATE EACH RECORD (INCLUDING THE
060000* CATEGORY/SUPPLIER FK LOOKUPS) AND BUILD PRODUCT-TABLE.
060100*-----------------------------------------------------------------
060200 200-LOAD-PRODUCTS.
060300     PERFORM 300-READ-PRODUCT-FILE-IN.
060400     PERFORM 300-PROCESS-ONE-PRODUCT UNTIL PRODUCT-EOF.
060500*-----------------------------------------------------------------
060600 300-READ-PRODUCT-FILE-IN.
060700     READ PRODUCT-FILE-IN
060800         AT END      MOVE "Y"    TO PRODUCT-EOF-SW
060900         NOT AT END  ADD 1       TO WS-PROD-READ
061000     END-READ.
061100*-----------------------------------------------------------------
061200 300-PROCESS-ONE-PRODUCT.
061300     PERFORM 400-VALIDATE-PRODUCT.
061400     IF  WS-RECORD-IS-VALID
061500         PERFORM 400-ADD-PRODUCT-TO-TABLE
061600     ELSE
061700         ADD 1 TO WS-PROD-REJECT
061800         PERFORM 400-WRITE-PRODUCT-ERROR
061900     END-IF.
062000     PERFORM 300-READ-PRODUCT-FILE-IN.
062100*-----------------------------------------------------------------
062200 400-VALIDATE-PRODUCT.
062300     SET  WS-RECORD-IS-VALID    TO TRUE.
062400     MOVE SPACES                TO ERR-REASON.
062500
062600     MOVE PRD-NAME OF PRODUCT-RECORD-IN TO WS-NAME-WORK.
062700     PERFORM 900-TRIM-LENGTH-30.
062800     IF  WS-TRIMMED-LENGTH < 2
062900         SET  WS-RECORD-IS-INVALID  TO TRUE
063000         MOVE "PRODUCT NAME TOO SHORT" TO ERR-REASON
063100     ELSE
063200         PERFORM 900-TO-TITLE-CASE-30
063300         MOVE WS-NAME-WORK TO PRD-NAME OF PRODUCT-RECORD-IN
063400     END-IF.
063500
063600     IF  WS-RECORD-IS-VALID
063700         MOVE PRD-CODE OF PRODUCT-RECORD-IN TO WS-CODE-WORK
063800         PERFORM 910-TRIM-LENGTH-10
063900         IF  WS-TRIMMED-LENGTH < 2
064000             SET  WS-RECORD-IS-INVALID  TO TRUE
064100             MOVE "PRODUCT CODE TOO SHORT" TO ERR-REASON
064200         ELSE
064300             INSPECT WS-CODE-WORK CONVERTING
064400                 "abcdefghijklmnopqrstuvwxyz" TO
064500                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064600             MOVE WS-CODE-WORK TO PRD-CODE OF PRODUCT-RECORD-IN
064700         END-IF
064800     END-IF.
064900
065000     IF  WS-RECORD-IS-VALID
065100         PERFORM 530-CHECK-DUP-PRODUCT-CODE
065200         IF  WS-DUP-FOUND
065300             SET  WS-RECORD-IS-INVALID  TO TRUE
065400             MOVE "DUPLICATE PRODUCT CODE" TO ERR-REASON
065500         END-IF
065600     END-IF.
065700
065800     IF  WS-RECORD-IS-VALID AND
065900             PRD-BARCODE OF PRODUCT-RECORD-IN NOT = SPACES
066000         MOVE PRD-BARCODE OF PRODUCT-RECORD-IN TO WS-NAME-WORK
066100         PERFORM 920-TRIM-LENGTH-13
066200         IF  WS-TRIMMED-LENGTH < 8
066300             SET  WS-RECORD-IS-INVALID  TO TRUE
066400             MOVE "BARCODE TOO SHORT" TO ERR-REASON
066500         END-IF
066600     END-IF.
066700
066800     IF  WS-RECORD-IS-VALID AND
066900             (PRD-UNIT-PRICE OF PRODUCT-RECORD-IN < 0 OR
067000              PRD-COST-PRICE OF PRODUCT-RECORD-IN < 0)
067100         SET  WS-RECORD-IS-INVALID  TO TRUE
067200         MOVE "NEGATIVE PRICE" TO ERR-REASON
067300     END-IF.
067400
067500     IF  WS-RECORD-IS-VALID AND
067600             PRD-MAX-STOCK OF PRODUCT-RECORD-IN <
067700             PRD-MIN-STOCK OF PRODUCT-RECORD-IN
067800         SET  WS-RECORD-IS-INVALID  TO TRUE
067900         MOVE "MAX STOCK BELOW MIN" TO ERR-REASON
068000     END-IF.
068100
068200     IF  PRD-UOM OF PRODUCT-RECORD-IN = SPACES
068300         MOVE "PCS " TO PRD-UOM OF PRODUCT-RECORD-IN
068400     END-IF.
068500     IF  WS-RECORD-IS-VALID AND
068600             NOT PRD-UOM-VALID OF PRODUCT-RECORD-IN
068700         SET  WS-RECORD-IS-INVALID  TO TRUE
068800         MOVE "INVALID UOM" TO ERR-REASON
068900     END-IF.
069000
069100     IF  WS-RECORD-IS-VALID
069200         SET  CAT-IDX TO 1
069300         SEARCH ALL CATEGORY-ENTRY
069400             AT END
069500                 SET  WS-RECORD-IS-INVALID  TO TRUE
069600                 MOVE "CATEGORY NOT FOUND" TO ERR-REASON
069700             WHEN WC-CAT-ID(CAT-IDX) =
069800                     PRD-CATEGORY-ID OF PRODUCT-RECORD-IN
069900                 CONTINUE
070000         END-SEARCH
070100     END-IF.
070200
070300     IF  WS-RECORD-IS-VALID
070400         SET  SUP-IDX TO 1
070500         SEARCH ALL SUPPLIER-ENTRY
070600             AT END
070700                 SET  WS-RECORD-IS-INVALID  TO TRUE
070800                 MOVE "SUPPLIER NOT FOUND" TO ERR-REASON
070900             WHEN WS-SUP-ID(SUP-IDX) =
071000                     PRD-SUPPLIER-ID OF PRODUCT-RECORD-IN
071100                 CONTINUE
071200         END-SEARCH
071300     END-IF.
071400*-----------------------------------------------------------------
071500 530-CHECK-DUP-PRODUCT-CODE.
071600     MOVE "N"             TO WS-DUP-FOUND-SW.
071700     PERFORM 540-SCAN-PRODUCT-CODE
071800             VARYING WS-DUP-IDX FROM 1 BY 1
071900             UNTIL WS-DUP-IDX > PRODUCT-TABLE-COUNT
072000                OR WS-DUP-FOUND.
072100*-----------------------------------------------------------------
072200 540-SCAN-PRODUCT-CODE.
072300     IF  WP-PRD-CODE(WS-DUP-IDX) = PRD-CODE OF PRODUCT-RECORD-IN
072400         SET  WS-DUP-FOUND   TO TRUE
072500     END-IF.
072600*-----------------------------------------------------------------
072700 400-ADD-PRODUCT-TO-TABLE.
072800     ADD  1                      TO PRODUCT-TABLE-COUNT.
072900     MOVE PRD-ID OF PRODUCT-RECORD-IN TO
073000             WP-PRD-ID(PRODUCT-TABLE-COUNT).
073100     MOVE PRD-NAME OF PRODUCT-RECORD-IN TO
073200             WP-PRD-NAME(PRODUCT-TABLE-COUNT).
073300     MOVE PRD-CODE OF PRODUCT-RECORD-IN TO
073400             WP-PRD-CODE(PRODUCT-TABLE-COUNT).
073500     MOVE PRD-BARCODE OF PRODUCT-RECORD-IN TO
073600             WP-PRD-BARCODE(PRODUCT-TABLE-COUNT).
073700     MOVE PRD-UNIT-PRICE OF PRODUCT-RECORD-IN TO
073800             WP-PRD-UNIT-PRICE(PRODUCT-TABLE-COUNT).
073900     MOVE PRD-COST-PRICE OF PRODUCT-RECORD-IN TO
074000             WP-PRD-COST-PRICE(PRODUCT-TABLE-COUNT).
074100     MOVE PRD-STOCK-QTY OF PRODUCT-RECORD-IN TO
074200             WP-PRD-STOCK-QTY(PRODUCT-TABLE-COUNT).
074300     MOVE PRD-MIN-STOCK OF PRODUCT-RECORD-IN TO
074400             WP-PRD-MIN-STOCK(PRODUCT-TABLE-COUNT).
074500     MOVE PRD-MAX-STOCK OF PRODUCT-RECORD-IN TO
074600             WP-PRD-MAX-STOCK(PRODUCT-TABLE-COUNT).
074700     MOVE PRD-UOM OF PRODUCT-RECORD-IN TO
074800             WP-PRD-UOM(PRODUCT-TABLE-COUNT).
074900     MOVE PRD-ACTIVE OF PRODUCT-RECORD-IN TO
075000             WP-PRD-ACTIVE(PRODUCT-TABLE-COUNT).
075100     MOVE PRD-EXPIRY-DATE OF PRODUCT-RECORD-IN TO
075200             WP-PRD-EXPIRY-DATE(PRODUCT-TABLE-COUNT).
075300     MOVE PRD-CATEGORY-ID OF PRODUCT-RECORD-IN TO
075400             WP-PRD-CATEGORY-ID(PRODUCT-TABLE-COUNT).
075500     MOVE PRD-SUPPLIER-ID OF PRODUCT-RECORD-IN TO
075600             WP-PRD-SUPPLIER-ID(PRODUCT-TABLE-COUNT).
075700     PERFORM 430-CALC-PROFIT-MARGIN.
075800
075900     SET  CAT-IDX TO 1
076000     SEARCH ALL CATEGORY-ENTRY
076100         AT END
076200             CONTINUE
076300         WHEN WC-CAT-ID(CAT-IDX) =
076400                 PRD-CATEGORY-ID OF PRODUCT-RECORD-IN
076500             ADD 1 TO WC-PRODUCT-COUNT(CAT-IDX)
076600             IF  PRD-ACTIVE OF PRODUCT-RECORD-IN = "Y"
076700                 MOVE PRD-STOCK-QTY OF PRODUCT-RECORD-IN TO
076800                         LS-QUANTITY
076900                 MOVE PRD-COST-PRICE OF PRODUCT-RECORD-IN TO
077000                         LS-UNIT-PRICE
077100                 CALL "CALCVAL" USING LINK-PARAMETERS-CALC
077200                 MOVE LS-VALUE TO WS-CALC-CATG-VALUE
077300                 ADD WS-CALC-CATG-VALUE TO
077400                         WC-STOCK-VALUE(CAT-IDX)
077500             END-IF
077600     END-SEARCH.
077700*-----------------------------------------------------------------
077800* PROFIT MARGIN % = ((PRICE - COST) / COST) * 100, 0 WHEN COST
077900* IS ZERO.  KEPT ON THE PRODUCT TABLE ROW FOR LATER REPORTING
078000* PHASES THAT NEED IT (NONE DO TODAY).
078100*-----------------------------------------------------------------
078200 430-CALC-PROFIT-MARGIN.
078300     IF  PRD-COST-PRICE OF PRODUCT-RECORD-IN = ZERO
078400         MOVE ZERO TO WP-MARGIN(PRODUCT-TABLE-COUNT)
078500     ELSE
078600         COMPUTE WP-MARGIN(PRODUCT-TABLE-COUNT) ROUNDED =
078700             ((PRD-UNIT-PRICE OF PRODUCT-RECORD-IN -
078800               PRD-COST-PRICE OF PRODUCT-RECORD-IN) /
078900              PRD-COST-PRICE OF PRODUCT-RECORD-IN) * 100
079000     END-IF.
079100*-----------------------------------------------------------------
079200 400-WRITE-PRODUCT-ERROR.
079300     MOVE "PRODUCT "             TO ERR-FILE-TAG.
079400     MOVE PRD-ID OF PRODUCT-RECORD-IN TO ERR-KEY-VALUE.
079500     MOVE ERR-LINE-WORK          TO ERROR-REPORT-LINE.
079600     WRITE ERROR-REPORT-LINE.
079700*-----------------------------------------------------------------
079800* WRITE THE VALIDATED TABLES BACK OUT FOR THE DOWNSTREAM STEPS.
079900*-----------------------------------------------------------------
080000 200-WRITE-VALID-MASTERS.
080100     PERFORM 600-WRITE-CATEGORY-TABLE
080200             VARYING CAT-IDX FROM 1 BY 1
080300             UNTIL CAT-IDX > CATEGORY-TABLE-COUNT.
080400     PERFORM 610-WRITE-SUPPLIER-TABLE
080500             VARYING SUP-IDX FROM 1 BY 1
080600             UNTIL SUP-IDX > SUPPLIER-TABLE-COUNT.
080700     PERFORM 620-WRITE-PRODUCT-TABLE
080800             VARYING PRD-IDX FROM 1 BY 1
080900             UNTIL PRD-IDX > PRODUCT-TABLE-COUNT.
081000     PERFORM 630-PRINT-LOAD-TOTALS.
081100*-----------------------------------------------------------------
081200 600-WRITE-CATEGORY-TABLE.
081300     MOVE WC-CAT-ID(CAT-IDX) TO CAT-ID OF VALID-CATEGORY-RECORD.
081400     MOVE WC-CAT-NAME(CAT-IDX) TO
081500             CAT-NAME OF VALID-CATEGORY-RECORD.
081600     MOVE WC-CAT-CODE(CAT-IDX) TO
081700             CAT-CODE OF VALID-CATEGORY-RECORD.
081800     MOVE WC-CAT-DESC(CAT-IDX) TO
081900             CAT-DESC OF VALID-CATEGORY-RECORD.
082000     MOVE WC-CAT-ACTIVE(CAT-IDX) TO
082100             CAT-ACTIVE OF VALID-CATEGORY-RECORD.
082200     WRITE VALID-CATEGORY-RECORD.
082300*-----------------------------------------------------------------
082400 610-WRITE-SUPPLIER-TABLE.
082500     MOVE WS-SUP-ID(SUP-IDX) TO SUP-ID OF VALID-SUPPLIER-RECORD.
082600     MOVE WS-SUP-NAME(SUP-IDX) TO
082700             SUP-NAME OF VALID-SUPPLIER-RECORD.
082800     MOVE WS-SUP-CODE(SUP-IDX) TO
082900             SUP-CODE OF VALID-SUPPLIER-RECORD.
083000     MOVE WS-SUP-ACTIVE(SUP-IDX) TO
083100             SUP-ACTIVE OF VALID-SUPPLIER-RECORD.
083200     MOVE WS-SUP-CREDIT-LIMIT(SUP-IDX) TO
083300             SUP-CREDIT-LIMIT OF VALID-SUPPLIER-RECORD.
083400     MOVE WS-SUP-PAYMENT-TERMS(SUP-IDX) TO
083500             SUP-PAYMENT-TERMS OF VALID-SUPPLIER-RECORD.
083600     WRITE VALID-SUPPLIER-RECORD.
083700*-----------------------------------------------------------------
083800 620-WRITE-PRODUCT-TABLE.
083900     MOVE WP-PRD-ID(PRD-IDX) TO PRD-ID OF VALID-PRODUCT-RECORD.
084000     MOVE WP-PRD-NAME(PRD-IDX) TO
084100             PRD-NAME OF VALID-PRODUCT-RECORD.
084200     MOVE WP-PRD-CODE(PRD-IDX) TO
084300             PRD-CODE OF VALID-PRODUCT-RECORD.
084400     MOVE WP-PRD-BARCODE(PRD-IDX) TO
084500             PRD-BARCODE OF VALID-PRODUCT-RECORD.
084600     MOVE WP-PRD-UNIT-PRICE(PRD-IDX) TO
084700             PRD-UNIT-PRICE OF VALID-PRODUCT-RECORD.
084800     MOVE WP-PRD-COST-PRICE(PRD-IDX) TO
084900             PRD-COST-PRICE OF VALID-PRODUCT-RECORD.
085000     MOVE WP-PRD-STOCK-QTY(PRD-IDX) TO
085100             PRD-STOCK-QTY OF VALID-PRODUCT-RECORD.
085200     MOVE WP-PRD-MIN-STOCK(PRD-IDX) TO
085300             PRD-MIN-STOCK OF VALID-PRODUCT-RECORD.
085400     MOVE WP-PRD-MAX-STOCK(PRD-IDX) TO
085500             PRD-MAX-STOCK OF VALID-PRODUCT-RECORD.
085600     MOVE WP-PRD-UOM(PRD-IDX) TO
085700             PRD-UOM OF VALID-PRODUCT-RECORD.
085800     MOVE WP-PRD-ACTIVE(PRD-IDX) TO
085900             PRD-ACTIVE OF VALID-PRODUCT-RECORD.
086000     MOVE WP-PRD-EXPIRY-DATE(PRD-IDX) TO
086100             PRD-EXPIRY-DATE OF VALID-PRODUCT-RECORD.
086200     MOVE WP-PRD-CATEGORY-ID(PRD-IDX) TO
086300             PRD-CATEGORY-ID OF VALID-PRODUCT-RECORD.
086400     MOVE WP-PRD-SUPPLIER-ID(PRD-IDX) TO
086500             PRD-SUPPLIER-ID OF VALID-PRODUCT-RECORD.
086600     WRITE VALID-PRODUCT-RECORD.
086700*-----------------------------------------------------------------
086800 630-PRINT-LOAD-TOTALS.
086900     IF  MSTLOAD-TRACE-ON
087000         ACCEPT  WS-RUN-DATE     FROM DATE YYYYMMDD
087100         DISPLAY "CMSTLOAD " WS-RUN-DATE
087200                 " CAT READ=" WS-CATG-READ
087300                 " REJ=" WS-CATG-REJECT
087400         DISPLAY "CMSTLOAD " WS-RUN-DATE
087500                 " SUP READ=" WS-SUPP-READ
087600                 " REJ=" WS-SUPP-REJECT
087700         DISPLAY "CMSTLOAD " WS-RUN-DATE
087800                 " PRD READ=" WS-PROD-READ
087900                 " REJ=" WS-PROD-REJECT
088000     END-IF.
088100*-----------------------------------------------------------------
088200 200-CLOSE-ALL-FILES.
088300     CLOSE   CATEGORY-FILE-IN
088400             SUPPLIER-FILE-IN
088500             PRODUCT-FILE-IN
088600             VALID-CATEGORY-FILE
088700             VALID-SUPPLIER-FILE
088800             VALID-PRODUCT-FILE
088900             ERROR-REPORT-FILE.
089000*-----------------------------------------------------------------
089100* GENERAL-PURPOSE NAME/CODE EDIT ROUTINES
089200*-----------------------------------------------------------------
089300 900-TRIM-LENGTH-30.
089400     MOVE 0 TO WS-TRIMMED-LENGTH.
089500     PERFORM 901-TEST-CHAR-30
089600             VARYING WS-SCAN-IDX FROM 30 BY -1
089700             UNTIL WS-SCAN-IDX = 0 OR WS-TRIMMED-LENGTH NOT = 0.
089800*-----------------------------------------------------------------
089900 901-TEST-CHAR-30.
090000     IF  WS-NAME-CHAR(WS-SCAN-IDX) NOT = SPACE
090100         MOVE WS-SCAN-IDX TO WS-TRIMMED-LENGTH
090200     END-IF.
090300*-----------------------------------------------------------------
090400 910-TRIM-LENGTH-10.
090500     MOVE 0 TO WS-TRIMMED-LENGTH.
090600     PERFORM 911-TEST-CHAR-10
090700             VARYING WS-SCAN-IDX FROM 10 BY -1
090800             UNTIL WS-SCAN-IDX = 0 OR WS-TRIMMED-LENGTH NOT = 0.
090900*-----------------------------------------------------------------
091000 911-TEST-CHAR-10.
091100     IF  WS-CODE-WORK(WS-SCAN-IDX:1) NOT = SPACE
091200         MOVE WS-SCAN-IDX TO WS-TRIMMED-LENGTH
091300     END-IF.
091400*-----------------------------------------------------------------
091500 920-TRIM-LENGTH-13.
091600     MOVE 0 TO WS-TRIMMED-LENGTH.
091700     PERFORM 921-TEST-CHAR-13
091800             VARYING WS-SCAN-IDX FROM 13 BY -1
091900             UNTIL WS-SCAN-IDX = 0 OR WS-TRIMMED-LENGTH NOT = 0.
092000*-----------------------------------------------------------------
092100 921-TEST-CHAR-13.
092200     IF  WS-NAME-WORK(WS-SCAN-IDX:1) NOT = SPACE
092300         MOVE WS-SCAN-IDX TO WS-TRIMMED-LENGTH
092400     END-IF.
092500*-----------------------------------------------------------------
092600* TITLE-CASE A 30-BYTE NAME FIELD IN PLACE - FIRST LETTER OF
092700* EACH WORD UPPER, EVERYTHING ELSE LOWER.
092800*-----------------------------------------------------------------
092900 900-TO-TITLE-CASE-30.
093000     INSPECT WS-NAME-WORK CONVERTING
093100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
093200         "abcdefghijklmnopqrstuvwxyz".
093300     PERFORM 902-TITLE-CASE-ONE-CHAR
093400             VARYING WS-SCAN-IDX FROM 1 BY 1
093500             UNTIL WS-SCAN-IDX > 30.
093600*-----------------------------------------------------------------
093700 902-TITLE-CASE-ONE-CHAR.
093800     IF  WS-SCAN-IDX = 1
093900         INSPECT WS-NAME-CHAR(WS-SCAN-IDX) CONVERTING
094000             "abcdefghijklmnopqrstuvwxyz" TO
094100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
094200     ELSE
094300         IF  WS-NAME-CHAR(WS-SCAN-IDX - 1) = SPACE
094400             INSPECT WS-NAME-CHAR(WS-SCAN-IDX) CONVERTING
094500                 "abcdefghijklmnopqrstuvwxyz" TO
094600                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
094700         END-IF
094800     END-IF.
