000100******************************************************************
000200* PRDWORK.CPY  -  IN-MEMORY PRODUCT TABLE ROW
000300*                  (ONE ROW PER ENTRY OF PRODUCT-TABLE)
000400*
000500*    04/07/19  MH   ORIGINAL, REQ 5820 - REPLACES INDEXED READ
000600*                   OF PRODUCT MASTER WITH SORTED TABLE LOOKUP
000700*    04/09/02  MH   ADDED DERIVED STATUS/MARGIN/EXPIRY FIELDS,
000800*                   REQ 5820-A
000900******************************************************************
001000     05  WP-PRD-ID               PIC 9(05).
001100     05  WP-PRD-NAME             PIC X(30).
001200     05  WP-PRD-CODE             PIC X(10).
001300     05  WP-PRD-BARCODE          PIC X(13).
001400     05  WP-PRD-UNIT-PRICE       PIC S9(08)V99.
001500     05  WP-PRD-COST-PRICE       PIC S9(08)V99.
001600     05  WP-PRD-STOCK-QTY        PIC S9(07).
001700     05  WP-PRD-MIN-STOCK        PIC 9(07).
001800     05  WP-PRD-MAX-STOCK        PIC 9(07).
001900     05  WP-PRD-UOM              PIC X(04).
002000     05  WP-PRD-ACTIVE           PIC X(01).
002100         88  WP-PRD-IS-ACTIVE             VALUE "Y".
002200     05  WP-PRD-EXPIRY-DATE      PIC 9(08).
002300     05  WP-PRD-EXPIRY-DATE-R    REDEFINES WP-PRD-EXPIRY-DATE.
002400         10  WP-PRD-EXP-YEAR     PIC 9(04).
002500         10  WP-PRD-EXP-MONTH    PIC 9(02).
002600         10  WP-PRD-EXP-DAY      PIC 9(02).
002700     05  WP-PRD-CATEGORY-ID      PIC 9(05).
002800     05  WP-PRD-SUPPLIER-ID      PIC 9(05).
002900     05  WP-STATUS               PIC X(12).
003000         88  WP-OUT-OF-STOCK              VALUE "OUT_OF_STOCK".
003100         88  WP-LOW-STOCK                 VALUE "LOW_STOCK   ".
003200         88  WP-OVERSTOCK                 VALUE "OVERSTOCK   ".
003300         88  WP-NORMAL                    VALUE "NORMAL      ".
003400     05  WP-MARGIN               PIC S9(05)V99.
003500     05  WP-DAYS-TO-EXPIRY       PIC S9(05)        COMP.
003600     05  WP-EXPIRED-SW           PIC X(01).
003700         88  WP-IS-EXPIRED                VALUE "Y".
003800     05  FILLER                  PIC X(02).
