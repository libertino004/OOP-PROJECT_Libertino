000100******************************************************************
000200* TRANREC.CPY  -  STOCK TRANSACTION RECORD (TRANSACTION FILE)
000300*
000400*    FIELD NAME             USE
000500*    TRN-ID                 TRANSACTION ID - UNIQUE
000600*    TRN-TYPE               STOCK-IN / STOCK-OUT / ADJUSTMNT
000700*    TRN-REF-NUMBER         REFERENCE NUMBER, UPPERCASE, UNIQUE
000800*    TRN-PRODUCT-ID         FK TO PRODREC
000900*    TRN-QUANTITY           SIGNED QUANTITY (SEE BUSINESS RULES)
001000*    TRN-UNIT-COST          UNIT COST
001100*    TRN-AUX-REF            SUPPLIER REF / CUSTOMER REF / REASON
001200*    TRN-NOTES              FREE-TEXT NOTES (OPTIONAL)
001300*    TRN-PROCESSED-BY       OPERATOR NAME (OPTIONAL)
001400*    TRN-PROCESSED          'Y' PROCESSED / 'N' PENDING
001500*    TRN-DATE               TRANSACTION DATE, YYYYMMDD
001600*
001700*    90/02/14  DP   ORIGINAL COPYBOOK FOR STOCK TRANSACTIONS
001800*    98/11/02  RT   Y2K - EXPANDED TRN-DATE TO 4-DIGIT YEAR
001900*    04/07/19  MH   TRIMMED TRN-NOTES TO 37, ADDED TRN-DATE-R
002000******************************************************************
002100     05  TRN-ID                  PIC 9(07).
002200     05  TRN-TYPE                PIC X(10).
002300         88  TRN-IS-STOCK-IN              VALUE "STOCK-IN".
002400         88  TRN-IS-STOCK-OUT             VALUE "STOCK-OUT".
002500         88  TRN-IS-ADJUSTMENT            VALUE "ADJUSTMNT".
002600         88  TRN-IS-UNSUPPORTED           VALUE "TRANSFER"
002700                                                 "RETURN".
002800     05  TRN-REF-NUMBER          PIC X(15).
002900     05  TRN-PRODUCT-ID          PIC 9(05).
003000     05  TRN-QUANTITY            PIC S9(07).
003100     05  TRN-UNIT-COST           PIC S9(08)V99.
003200     05  TRN-AUX-REF             PIC X(15).
003300     05  TRN-NOTES               PIC X(37).
003400     05  TRN-PROCESSED-BY        PIC X(20).
003500     05  TRN-PROCESSED           PIC X(01).
003600         88  TRN-IS-PROCESSED             VALUE "Y".
003700         88  TRN-IS-PENDING               VALUE "N".
003800     05  TRN-DATE                PIC 9(08).
003900     05  TRN-DATE-R              REDEFINES TRN-DATE.
004000         10  TRN-DT-YEAR         PIC 9(04).
004100         10  TRN-DT-MONTH        PIC 9(02).
004200         10  TRN-DT-DAY          PIC 9(02).
004300     05  FILLER                  PIC X(01).
