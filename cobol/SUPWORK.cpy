000100******************************************************************
000200* SUPWORK.CPY  -  IN-MEMORY SUPPLIER TABLE ROW
000300*                  (ONE ROW PER ENTRY OF SUPPLIER-TABLE)
000400*
000500*    04/07/19  MH   ORIGINAL, REQ 5820 - REPLACES INDEXED READ
000600*                   OF SUPPLIER MASTER WITH SORTED TABLE LOOKUP
000700******************************************************************
000800     05  WS-SUP-ID               PIC 9(05).
000900     05  WS-SUP-NAME             PIC X(30).
001000     05  WS-SUP-CODE             PIC X(10).
001100     05  WS-SUP-ACTIVE           PIC X(01).
001200         88  WS-SUP-IS-ACTIVE             VALUE "Y".
001300     05  WS-SUP-CREDIT-LIMIT     PIC S9(13)V99.
001400     05  WS-SUP-PAYMENT-TERMS    PIC 9(03).
001500     05  WS-SUP-STKIN-TOTAL      PIC S9(13)V99.
