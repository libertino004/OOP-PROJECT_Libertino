000100******************************************************************
000200* PROGRAM:  CALCVAL
000300*
000400* CALCULATES AN EXTENDED MONEY VALUE FROM A SIGNED QUANTITY AND
000500* A UNIT PRICE/COST, I.E. ABS(QUANTITY) * UNIT-PRICE, EXACT, NO
000600* ROUNDING.  SHARED BY THE MASTER LOAD PROGRAM (CATEGORY STOCK
000700* VALUE ROLLUP) AND THE TRANSACTION ENGINE (TRANSACTION TOTAL
000800* COST).  CALLED AS:
000900*        CALL "CALCVAL" USING LINK-PARAMETERS.
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 CALCVAL.
001400 AUTHOR.                     J. VILLANUEVA.
001500 INSTALLATION.                ALFAMART MIS - RETAIL SYSTEMS.
001600 DATE-WRITTEN.               02/14/1990.
001700 DATE-COMPILED.
001800 SECURITY.                   NON-CONFIDENTIAL.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200*   02/14/90  JV   ORIGINAL PROGRAM, REQ 1140 - REPLACES INLINE
002300*                  COMPUTE STATEMENTS DUPLICATED IN SEVERAL
002400*                  INVENTORY PROGRAMS.
002500*   06/03/91  DP   ADDED WS-ABS-QUANTITY WORK FIELD SO CALLERS
002600*                  CAN PASS A NEGATIVE QUANTITY (STOCK-OUT),
002700*                  REQ 1140-A.
002800*   98/11/02  RT   Y2K REVIEW OF THIS PROGRAM - NO DATE FIELDS
002900*                  IN LINKAGE, CHANGED WS-RUN-DATE TRACE FIELD
003000*                  TO 4-DIGIT YEAR ONLY, NO FUNCTIONAL CHANGE.
003100*   04/07/19  MH   WIDENED LS-VALUE TO S9(13)V99 TO MATCH THE
003200*                  NEW STOCK-TRANSACTION AND CATEGORY COPYBOOKS,
003300*                  REQ 5820.
003400*   04/09/02  MH   ADDED UPSI-0 CALC-TRACE SWITCH AND DISPLAY
003500*                  TRACE LINE FOR THE PERIOD-END RECONCILE RUN,
003600*                  REQ 5820-A.
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            IBM-370.
004200 OBJECT-COMPUTER.            IBM-370.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS     CALC-TRACE-ON
004500            OFF STATUS IS    CALC-TRACE-OFF.
004600******************************************************************
004700 DATA                        DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE              SECTION.
005000*-----------------------------------------------------------------
005100 01  WS-CALC-WORK.
005200     05  WS-ABS-QUANTITY     PIC S9(07)        COMP.
005300     05  WS-EXTENDED-VALUE   PIC S9(13)V99.
005400     05  WS-EXTENDED-VALUE-R REDEFINES WS-EXTENDED-VALUE.
005500         10  WS-EXT-VALUE-WHOLE  PIC S9(11).
005600         10  WS-EXT-VALUE-CENTS  PIC 99.
005700     05  FILLER              PIC X(04).
005800*-----------------------------------------------------------------
005900 01  WS-RUN-DATE-WORK.
006000     05  WS-RUN-DATE         PIC 9(08).
006100     05  WS-RUN-DATE-R       REDEFINES WS-RUN-DATE.
006200         10  WS-RUN-YEAR     PIC 9(04).
006300         10  WS-RUN-MONTH    PIC 9(02).
006400         10  WS-RUN-DAY      PIC 9(02).
006500     05  FILLER              PIC X(02).
006600*-----------------------------------------------------------------
006700 01  WS-TRACE-LINE.
006800     05  FILLER              PIC X(12) VALUE "CALCVAL RAN ".
006900     05  WS-TRACE-DATE       PIC 9(08).
007000     05  FILLER              PIC X(06) VALUE " VAL=".
007100     05  WS-TRACE-VALUE      PIC -(10)9.99.
007200*-----------------------------------------------------------------
007300 LINKAGE                     SECTION.
007400*-----------------------------------------------------------------
007500 01  LINK-PARAMETERS.
007600     05  LS-QUANTITY         PIC S9(07).
007700     05  LS-UNIT-PRICE       PIC S9(08)V99.
007800     05  LS-UNIT-PRICE-R     REDEFINES LS-UNIT-PRICE.
007900         10  LS-UNIT-PRICE-WHOLE PIC S9(06).
008000         10  LS-UNIT-PRICE-CENTS PIC 99.
008100     05  LS-VALUE            PIC S9(13)V99.
008200*
008300******************************************************************
008400 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
008500*-----------------------------------------------------------------
008600* MAIN PROCEDURE - COMPUTE EXTENDED VALUE, TRACE WHEN UPSI-0 IS
008700* SET ON AT THE OPERATOR'S CONSOLE FOR THE PERIOD-END RUN.
008800*-----------------------------------------------------------------
008900 100-COMPUTE-EXTENDED-VALUE.
009000     IF  LS-QUANTITY < 0
009100         COMPUTE WS-ABS-QUANTITY = LS-QUANTITY * -1
009200     ELSE
009300         MOVE    LS-QUANTITY     TO WS-ABS-QUANTITY
009400     END-IF.
009500
009600     COMPUTE WS-EXTENDED-VALUE ROUNDED =
009700             WS-ABS-QUANTITY * LS-UNIT-PRICE.
009800     MOVE    WS-EXTENDED-VALUE  TO LS-VALUE.
009900
010000     IF  CALC-TRACE-ON
010100         ACCEPT  WS-RUN-DATE     FROM DATE YYYYMMDD
010200         MOVE    WS-RUN-DATE     TO WS-TRACE-DATE
010300         MOVE    LS-VALUE        TO WS-TRACE-VALUE
010400         DISPLAY WS-TRACE-LINE
010500     END-IF.
010600
010700     EXIT    PROGRAM.
