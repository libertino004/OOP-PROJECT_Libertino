000100******************************************************************
000200* PROGRAM:  CREDCHEK
000300*
000400* SUPPLIER CREDIT-AVAILABILITY CHECK.  GIVEN A SUPPLIER'S CREDIT
000500* LIMIT, ITS CURRENT OUTSTANDING BALANCE (ALWAYS ZERO UNTIL
000600* ACCOUNTS PAYABLE FEEDS THIS PROGRAM - SEE CHANGE LOG), AND A
000700* REQUESTED AMOUNT, RETURNS THE AVAILABLE CREDIT AND A YES/NO
000800* RESULT.  CALLED AS:
000900*        CALL "CREDCHEK" USING LINK-PARAMETERS.
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 CREDCHEK.
001400 AUTHOR.                     D. PRAMONO.
001500 INSTALLATION.                ALFAMART MIS - RETAIL SYSTEMS.
001600 DATE-WRITTEN.               06/03/1991.
001700 DATE-COMPILED.
001800 SECURITY.                   NON-CONFIDENTIAL.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200*   06/03/91  DP   ORIGINAL PROGRAM, REQ 1140-A - SUPPLIER
002300*                  CREDIT CHECK FOR THE PURCHASING MENU.
002400*   11/19/93  DP   ADDED WS-AVAILABLE WORK FIELD SO A NEGATIVE
002500*                  AVAILABLE CREDIT DOES NOT TRUNCATE ON MOVE,
002600*                  REQ 1140-B.
002700*   98/11/02  RT   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002800*                  NO CHANGE REQUIRED.
002900*   04/07/19  MH   WIDENED ALL MONEY FIELDS TO S9(13)V99 TO
003000*                  MATCH THE SUPPLIER COPYBOOK, REQ 5820.
003100*   04/09/15  MH   LS-OUTSTANDING IS CURRENTLY ALWAYS PASSED AS
003200*                  ZERO BY SUMMARY-REPORT - ACCOUNTS PAYABLE
003300*                  HAS NOT YET DELIVERED A FEED OF OPEN
003400*                  SUPPLIER INVOICES.  LEAVE THE PARAMETER IN
003500*                  PLACE FOR WHEN THAT FEED ARRIVES, REQ 5820-B.
003600******************************************************************
003700 ENVIRONMENT                 DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION               SECTION.
004000 SOURCE-COMPUTER.            IBM-370.
004100 OBJECT-COMPUTER.            IBM-370.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS     CREDCHEK-TRACE-ON
004400            OFF STATUS IS    CREDCHEK-TRACE-OFF.
004500******************************************************************
004600 DATA                        DIVISION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE              SECTION.
004900*-----------------------------------------------------------------
005000 01  WS-CREDIT-WORK.
005100     05  WS-AVAILABLE        PIC S9(13)V99.
005200     05  WS-AVAILABLE-R      REDEFINES WS-AVAILABLE.
005300         10  WS-AVAIL-WHOLE  PIC S9(11).
005400         10  WS-AVAIL-CENTS  PIC 99.
005500     05  WS-COMMITTED        PIC S9(13)V99.
005600     05  FILLER              PIC X(04).
005700*-----------------------------------------------------------------
005800 01  WS-RUN-DATE-WORK.
005900     05  WS-RUN-DATE         PIC 9(08).
006000     05  WS-RUN-DATE-R       REDEFINES WS-RUN-DATE.
006100         10  WS-RUN-YEAR     PIC 9(04).
006200         10  WS-RUN-MONTH    PIC 9(02).
006300         10  WS-RUN-DAY      PIC 9(02).
006400     05  FILLER              PIC X(02).
006500*-----------------------------------------------------------------
006600 01  WS-TRACE-LINE.
006700     05  FILLER              PIC X(12) VALUE "CREDCHEK RAN".
006800     05  WS-TRACE-SUPPLIER   PIC 9(05).
006900     05  FILLER              PIC X(08) VALUE " RESULT=".
007000     05  WS-TRACE-RESULT     PIC X(01).
007100*-----------------------------------------------------------------
007200 LINKAGE                     SECTION.
007300*-----------------------------------------------------------------
007400 01  LINK-PARAMETERS.
007500     05  LS-SUPPLIER-ID      PIC 9(05).
007600     05  LS-CREDIT-LIMIT     PIC S9(13)V99.
007700     05  LS-CREDIT-LIMIT-R   REDEFINES LS-CREDIT-LIMIT.
007800         10  LS-CR-LIMIT-WHOLE   PIC S9(11).
007900         10  LS-CR-LIMIT-CENTS   PIC 99.
008000     05  LS-OUTSTANDING      PIC S9(13)V99.
008100     05  LS-REQUESTED        PIC S9(13)V99.
008200     05  LS-AVAILABLE        PIC S9(13)V99.
008300     05  LS-RESULT           PIC X(01).
008400         88  LS-CREDIT-OK             VALUE "Y".
008500         88  LS-CREDIT-DENIED         VALUE "N".
008600*
008700******************************************************************
008800 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
008900*-----------------------------------------------------------------
009000* MAIN PROCEDURE - AVAILABLE = LIMIT - OUTSTANDING.  APPROVE
009100* WHEN OUTSTANDING + REQUESTED DOES NOT EXCEED THE LIMIT.
009200*-----------------------------------------------------------------
009300 100-CHECK-SUPPLIER-CREDIT.
009400     COMPUTE WS-AVAILABLE = LS-CREDIT-LIMIT - LS-OUTSTANDING.
009500     MOVE    WS-AVAILABLE        TO LS-AVAILABLE.
009600
009700     COMPUTE WS-COMMITTED = LS-OUTSTANDING + LS-REQUESTED.
009800     IF  WS-COMMITTED NOT GREATER THAN LS-CREDIT-LIMIT
009900         SET  LS-CREDIT-OK       TO TRUE
010000     ELSE
010100         SET  LS-CREDIT-DENIED   TO TRUE
010200     END-IF.
010300
010400     IF  CREDCHEK-TRACE-ON
010500         ACCEPT  WS-RUN-DATE     FROM DATE YYYYMMDD
010600         MOVE    LS-SUPPLIER-ID  TO WS-TRACE-SUPPLIER
010700         MOVE    LS-RESULT       TO WS-TRACE-RESULT
010800         DISPLAY WS-TRACE-LINE
010900     END-IF.
011000
011100     EXIT    PROGRAM.
