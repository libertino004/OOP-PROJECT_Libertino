000100******************************************************************
000200* PROGRAM:  CSUMRPT  (SUMMARY-REPORT)
000300*
000400* PERIOD-END STOCK REPORTING.  RE-LOADS THE VALIDATED CATEGORY,
000500* SUPPLIER AND (POST-TRANSACTION) PRODUCT TABLES BUILT BY CMSTLOAD
000600* AND CTXNENG AND PRINTS, IN ONE PASS EACH, THE:
000700*    1. TRANSACTION REGISTER (ONE LINE PER TRANSACTION)
000800*    2. TRANSACTION SUMMARY BY TYPE
000900*    3. LOW STOCK / OUT OF STOCK REPORT
001000*    4. PRODUCTS EXPIRING WITHIN N DAYS
001100*    5. CATEGORY STOCK VALUE REPORT
001200*    6. SUPPLIER CREDIT-CHECK REPORT
001300* AN OPTIONAL PARAMETER CARD LIMITS THE TRANSACTION SUMMARY AND
001400* CREDIT-CHECK SECTIONS TO A DATE RANGE AND SETS THE EXPIRY
001500* WINDOW; WHEN NO CARD IS SUPPLIED THE WHOLE FILE IS SUMMARIZED
001600* AND THE EXPIRY WINDOW DEFAULTS TO 30 DAYS.
001700*
001800* Used Files
001900*    - Validated Category Table (input) : VALCAT
002000*    - Validated Supplier Table (input) : VALSUP
002100*    - Updated Product Master   (input) : UPDPRD
002200*    - Transaction Result File  (input) : STKTRNR
002300*    - Parameter Card           (input) : PARMCRD
002400*    - Summary Report           (output): STKRPT
002500******************************************************************
002600 IDENTIFICATION              DIVISION.
002700*-----------------------------------------------------------------
002800 PROGRAM-ID.                 CSUMRPT.
002900 AUTHOR.                     D. PRAMONO.
003000 INSTALLATION.                ALFAMART MIS - RETAIL SYSTEMS.
003100 DATE-WRITTEN.               19/11/1993.
003200 DATE-COMPILED.
003300 SECURITY.                   NON-CONFIDENTIAL.
003400*-----------------------------------------------------------------
003500* CHANGE LOG
003600*-----------------------------------------------------------------
003700*   11/19/93  DP   ORIGINAL PROGRAM, REQ 2290-B - PERIOD-END
003800*                  STOCK REPORTING (TRANSACTION REGISTER, LOW
003900*                  STOCK AND CATEGORY VALUE) OFF THE NIGHTLY
004000*                  MASTER AND TRANSACTION FILES.
004100*   98/11/02  RT   Y2K REMEDIATION - EXPANDED ALL WORKING DATE
004200*                  FIELDS ON THIS PROGRAM TO 4-DIGIT YEAR.
004300*   04/07/19  MH   REBUILT TO RE-LOAD THE SORTED CATEGORY/
004400*                  SUPPLIER/PRODUCT TABLES FROM CMSTLOAD'S
004500*                  VALCAT/VALSUP/VALPRD WORKING FILES AND
004600*                  CTXNENG'S UPDPRD FILE, IN PLACE OF THE OLD
004700*                  INDEXED MASTER RANDOM READS, REQ 5820-A.
004800*   04/09/10  MH   ADDED THE TRANSACTION SUMMARY AND EXPIRING-
004900*                  PRODUCTS SECTIONS AND THE OPTIONAL PERIOD
005000*                  PARAMETER CARD (START/END DATE, EXPIRY
005100*                  WINDOW), REQ 5820-B.
005200*   04/09/20  MH   ADDED SUPPLIER CREDIT-CHECK SECTION AGAINST
005300*                  CREDCHEK FOR EACH SUPPLIER WITH STOCK-IN
005400*                  ACTIVITY IN THE PERIOD, REQ 5820-C.
005500*   04/10/06  MH   ADDED PRODUCT CODE AND TOTAL COST COLUMNS TO
005600*                  THE TRANSACTION REGISTER DETAIL LINE, AND
005700*                  CORRECTED THE CATEGORY VALUE REPORT'S PRODUCT
005800*                  COUNT TO TALLY EVERY PRODUCT REFERENCING THE
005900*                  CATEGORY, NOT JUST THE ACTIVE ONES.  AUDIT
006000*                  FINDING 5820-E.
006100******************************************************************
006200 ENVIRONMENT                 DIVISION.
006300*-----------------------------------------------------------------
006400 CONFIGURATION               SECTION.
006500 SOURCE-COMPUTER.            IBM-370.
006600 OBJECT-COMPUTER.            IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON STATUS IS     SUMRPT-TRACE-ON
007000            OFF STATUS IS    SUMRPT-TRACE-OFF.
007100*-----------------------------------------------------------------
007200 INPUT-OUTPUT                SECTION.
007300 FILE-CONTROL.
007400     SELECT  VALID-CATEGORY-FILE
007500             ASSIGN TO       VALCAT
007600             ORGANIZATION IS SEQUENTIAL
007700             FILE STATUS IS  WS-VALCAT-STATUS.
007800
007900     SELECT  VALID-SUPPLIER-FILE
008000             ASSIGN TO       VALSUP
008100             ORGANIZATION IS SEQUENTIAL
008200             FILE STATUS IS  WS-VALSUP-STATUS.
008300
008400     SELECT  UPDATED-PRODUCT-FILE
008500             ASSIGN TO       UPDPRD
008600             ORGANIZATION IS SEQUENTIAL
008700             FILE STATUS IS  WS-UPDPRD-STATUS.
008800
008900     SELECT  TRANS-RESULT-FILE
009000             ASSIGN TO       STKTRNR
009100             ORGANIZATION IS SEQUENTIAL
009200             FILE STATUS IS  WS-TRANSR-STATUS.
009300
009400     SELECT  PARM-CARD-FILE
009500             ASSIGN TO       PARMCRD
009600             ORGANIZATION IS SEQUENTIAL
009700             FILE STATUS IS  WS-PARMCRD-STATUS.
009800
009900     SELECT  SUMMARY-REPORT-OUT
010000             ASSIGN TO       STKRPT
010100             ORGANIZATION IS LINE SEQUENTIAL.
010200******************************************************************
010300 DATA                        DIVISION.
010400*-----------------------------------------------------------------
010500 FILE                        SECTION.
010600 FD  VALID-CATEGORY-FILE
010700     RECORD CONTAINS 86 CHARACTERS
010800     DATA RECORD IS VALID-CATEGORY-RECORD.
010900 01  VALID-CATEGORY-RECORD.
011000     COPY "C:\COPYBOOKS\CATGREC.CPY".
011100
011200 FD  VALID-SUPPLIER-FILE
011300     RECORD CONTAINS 187 CHARACTERS
011400     DATA RECORD IS VALID-SUPPLIER-RECORD.
011500 01  VALID-SUPPLIER-RECORD.
011600     COPY "C:\COPYBOOKS\SUPPREC.CPY".
011700
011800 FD  UPDATED-PRODUCT-FILE
011900     RECORD CONTAINS 164 CHARACTERS
012000     DATA RECORD IS UPDATED-PRODUCT-RECORD.
012100 01  UPDATED-PRODUCT-RECORD.
012200     COPY "C:\COPYBOOKS\PRODREC.CPY".
012300
012400 FD  TRANS-RESULT-FILE
012500     RECORD CONTAINS 170 CHARACTERS
012600     DATA RECORD IS TRANS-RESULT-RECORD.
012700 01  TRANS-RESULT-RECORD.
012800     COPY "C:\COPYBOOKS\TRSTREC.CPY".
012900
013000 FD  PARM-CARD-FILE
013100     RECORD CONTAINS 80 CHARACTERS
013200     DATA RECORD IS PARM-CARD-RECORD.
013300 01  PARM-CARD-RECORD.
013400     05  PARM-START-DATE         PIC 9(08).
013500     05  PARM-END-DATE           PIC 9(08).
013600     05  PARM-EXPIRY-DAYS        PIC 9(03).
013700     05  FILLER                  PIC X(61).
013800
013900 FD  SUMMARY-REPORT-OUT
014000     RECORD CONTAINS 132 CHARACTERS
014100     DATA RECORD IS SUMMARY-REPORT-LINE.
014200 01  SUMMARY-REPORT-LINE         PIC X(132).
014300*-----------------------------------------------------------------
014400 WORKING-STORAGE             SECTION.
014500*-----------------------------------------------------------------
014600* THIS RECORD IS FOR GETTING THE NAME OF THE DAY OF THE WEEK FOR
014700* THE REPORT TITLE LINES - SAME TABLE-BY-REDEFINES IDIOM AS THE
014800* CUMULATIVE-DAYS TABLE BELOW.
014900*-----------------------------------------------------------------
015000 01  DAY-RECORD.
015100     05  FILLER              PIC X(09) VALUE "Monday".
015200     05  FILLER              PIC X(09) VALUE "Tuesday".
015300     05  FILLER              PIC X(09) VALUE "Wednesday".
015400     05  FILLER              PIC X(09) VALUE "Thursday".
015500     05  FILLER              PIC X(09) VALUE "Friday".
015600     05  FILLER              PIC X(09) VALUE "Saturday".
015700     05  FILLER              PIC X(09) VALUE "Sunday".
015800 01  DAY-TABLE               REDEFINES DAY-RECORD.
015900     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
016000 01  DAY-IN                  PIC 9(01).
016100*-----------------------------------------------------------------
016200* CUMULATIVE CALENDAR DAYS BEFORE EACH MONTH (NON-LEAP YEAR),
016300* USED BY 3420-CALC-DAYS-TO-EXPIRY TO TURN A YYYYMMDD DATE INTO
016400* AN ABSOLUTE DAY NUMBER WITHOUT AN INTRINSIC FUNCTION.
016500*-----------------------------------------------------------------
016600 01  CUM-DAYS-RECORD.
016700     05  FILLER              PIC 9(03) VALUE 000.
016800     05  FILLER              PIC 9(03) VALUE 031.
016900     05  FILLER              PIC 9(03) VALUE 059.
017000     05  FILLER              PIC 9(03) VALUE 090.
017100     05  FILLER              PIC 9(03) VALUE 120.
017200     05  FILLER              PIC 9(03) VALUE 151.
017300     05  FILLER              PIC 9(03) VALUE 181.
017400     05  FILLER              PIC 9(03) VALUE 212.
017500     05  FILLER              PIC 9(03) VALUE 243.
017600     05  FILLER              PIC 9(03) VALUE 273.
017700     05  FILLER              PIC 9(03) VALUE 304.
017800     05  FILLER              PIC 9(03) VALUE 334.
017900 01  CUM-DAYS-TABLE          REDEFINES CUM-DAYS-RECORD.
018000     05  CUM-DAYS-BEFORE-MONTH
018100                             PIC 9(03) OCCURS 12 TIMES.
018200*-----------------------------------------------------------------
018300* REPORT TITLE LINE - COMMON TO EVERY SECTION, RE-USED WITH A
018400* DIFFERENT SECTION-NAME MOVED IN AHEAD OF PRINTING.
018500*-----------------------------------------------------------------
018600 01  RPT-TITLE-LINE.
018700     05  FILLER              PIC X(01) VALUE SPACES.
018800     05  RPT-SECTION-NAME    PIC X(40).
018900     05  FILLER              PIC X(06) VALUE " AS OF".
019000     05  FILLER              PIC X(02) VALUE SPACES.
019100     05  RPT-TITLE-DAY-NAME  PIC X(09).
019200     05  FILLER              PIC X(01) VALUE SPACES.
019300     05  RPT-TITLE-YEAR      PIC 9(04).
019400     05  FILLER              PIC X(01) VALUE "/".
019500     05  RPT-TITLE-MONTH     PIC 9(02).
019600     05  FILLER              PIC X(01) VALUE "/".
019700     05  RPT-TITLE-DAY       PIC 9(02).
019800     05  FILLER              PIC X(59) VALUE SPACES.
019900*-----------------------------------------------------------------
020000* TRANSACTION REGISTER PRINT LINES
020100*-----------------------------------------------------------------
020200 01  REG-HEADER-LINE.
020300     05  FILLER              PIC X(01) VALUE SPACES.
020400     05  FILLER              PIC X(08) VALUE "TRN ID".
020500     05  FILLER              PIC X(11) VALUE "TYPE".
020600     05  FILLER              PIC X(16) VALUE "REFERENCE".
020700     05  FILLER              PIC X(11) VALUE "PROD CODE".
020800     05  FILLER              PIC X(09) VALUE "QUANTITY".
020900     05  FILLER              PIC X(11) VALUE "UNIT COST".
021000     05  FILLER              PIC X(13) VALUE "TOTAL COST".
021100     05  FILLER              PIC X(04) VALUE "STS".
021200     05  FILLER              PIC X(30) VALUE "REJECT REASON".
021300     05  FILLER              PIC X(18) VALUE SPACES.
021400 01  REG-DETAIL-LINE.
021500     05  FILLER              PIC X(01) VALUE SPACES.
021600     05  REG-TRN-ID          PIC 9(07).
021700     05  FILLER              PIC X(01) VALUE SPACES.
021800     05  REG-TRN-TYPE        PIC X(10).
021900     05  FILLER              PIC X(01) VALUE SPACES.
022000     05  REG-REF-NUMBER      PIC X(15).
022100     05  FILLER              PIC X(01) VALUE SPACES.
022200     05  REG-PRD-CODE        PIC X(10).
022300     05  FILLER              PIC X(02) VALUE SPACES.
022400     05  REG-QUANTITY        PIC -(06)9.
022500     05  FILLER              PIC X(02) VALUE SPACES.
022600     05  REG-UNIT-COST       PIC -(06)9.99.
022700     05  FILLER              PIC X(02) VALUE SPACES.
022800     05  REG-TOTAL-COST      PIC -(08)9.99.
022900     05  FILLER              PIC X(02) VALUE SPACES.
023000     05  REG-STATUS          PIC X(01).
023100     05  FILLER              PIC X(02) VALUE SPACES.
023200     05  REG-REASON          PIC X(30).
023300     05  FILLER              PIC X(16) VALUE SPACES.
023400 01  REG-TOTAL-LINE.
023500     05  FILLER              PIC X(02) VALUE SPACES.
023600     05  FILLER              PIC X(17) VALUE "TRANSACTIONS READ".
023700     05  REG-TOTAL-READ      PIC ZZZ,ZZ9.
023800     05  FILLER              PIC X(04) VALUE SPACES.
023900     05  FILLER              PIC X(09) VALUE "ACCEPTED".
024000     05  REG-TOTAL-ACCEPTED  PIC ZZZ,ZZ9.
024100     05  FILLER              PIC X(04) VALUE SPACES.
024200     05  FILLER              PIC X(09) VALUE "REJECTED".
024300     05  REG-TOTAL-REJECTED  PIC ZZZ,ZZ9.
024400     05  FILLER              PIC X(64) VALUE SPACES.
024500*-----------------------------------------------------------------
024600* TRANSACTION SUMMARY PRINT LINES - ONE ROW PER TYPE, KEPT IN A
024700* FIXED THREE-ENTRY TABLE (STOCK-IN/STOCK-OUT/ADJUSTMNT).
024800*-----------------------------------------------------------------
024900 01  SUM-HEADER-LINE.
025000     05  FILLER              PIC X(01) VALUE SPACES.
025100     05  FILLER              PIC X(11) VALUE "TRN TYPE".
025200     05  FILLER              PIC X(11) VALUE "COUNT".
025300     05  FILLER              PIC X(17) VALUE "TOTAL COST".
025400     05  FILLER              PIC X(92) VALUE SPACES.
025500 01  SUM-DETAIL-LINE.
025600     05  FILLER              PIC X(01) VALUE SPACES.
025700     05  SUM-TRN-TYPE        PIC X(10).
025800     05  FILLER              PIC X(02) VALUE SPACES.
025900     05  SUM-TRN-COUNT       PIC ZZZ,ZZ9.
026000     05  FILLER              PIC X(04) VALUE SPACES.
026100     05  SUM-TOTAL-COST      PIC -(10)9.99.
026200     05  FILLER              PIC X(90) VALUE SPACES.
026300*-----------------------------------------------------------------
026400* LOW STOCK / OUT OF STOCK PRINT LINES
026500*-----------------------------------------------------------------
026600 01  LOW-HEADER-LINE.
026700     05  FILLER              PIC X(01) VALUE SPACES.
026800     05  FILLER              PIC X(11) VALUE "PROD CODE".
026900     05  FILLER              PIC X(31) VALUE "PRODUCT NAME".
027000     05  FILLER              PIC X(09) VALUE "ON HAND".
027100     05  FILLER              PIC X(08) VALUE "MIN".
027200     05  FILLER              PIC X(08) VALUE "MAX".
027300     05  FILLER              PIC X(13) VALUE "STATUS".
027400     05  FILLER              PIC X(51) VALUE SPACES.
027500 01  LOW-DETAIL-LINE.
027600     05  FILLER              PIC X(01) VALUE SPACES.
027700     05  LOW-PRD-CODE        PIC X(10).
027800     05  FILLER              PIC X(01) VALUE SPACES.
027900     05  LOW-PRD-NAME        PIC X(30).
028000     05  FILLER              PIC X(01) VALUE SPACES.
028100     05  LOW-STOCK-QTY       PIC -(06)9.
028200     05  FILLER              PIC X(02) VALUE SPACES.
028300     05  LOW-MIN-STOCK       PIC ZZZ,ZZ9.
028400     05  FILLER              PIC X(02) VALUE SPACES.
028500     05  LOW-MAX-STOCK       PIC ZZZ,ZZ9.
028600     05  FILLER              PIC X(02) VALUE SPACES.
028700     05  LOW-STATUS          PIC X(12).
028800     05  FILLER              PIC X(33) VALUE SPACES.
028900*-----------------------------------------------------------------
029000* EXPIRING PRODUCTS PRINT LINES
029100*-----------------------------------------------------------------
029200 01  EXP-HEADER-LINE.
029300     05  FILLER              PIC X(01) VALUE SPACES.
029400     05  FILLER              PIC X(11) VALUE "PROD CODE".
029500     05  FILLER              PIC X(31) VALUE "PRODUCT NAME".
029600     05  FILLER              PIC X(13) VALUE "EXPIRY DATE".
029700     05  FILLER              PIC X(13) VALUE "DAYS LEFT".
029800     05  FILLER              PIC X(09) VALUE "EXPIRED".
029900     05  FILLER              PIC X(54) VALUE SPACES.
030000 01  EXP-DETAIL-LINE.
030100     05  FILLER              PIC X(01) VALUE SPACES.
030200     05  EXP-PRD-CODE        PIC X(10).
030300     05  FILLER              PIC X(01) VALUE SPACES.
030400     05  EXP-PRD-NAME        PIC X(30).
030500     05  FILLER              PIC X(01) VALUE SPACES.
030600     05  EXP-EXPIRY-DATE.
030700         10  EXP-EXP-YEAR    PIC 9(04).
030800         10  FILLER          PIC X(01) VALUE "/".
030900         10  EXP-EXP-MONTH   PIC 9(02).
031000         10  FILLER          PIC X(01) VALUE "/".
031100         10  EXP-EXP-DAY     PIC 9(02).
031200     05  FILLER              PIC X(03) VALUE SPACES.
031300     05  EXP-DAYS-LEFT       PIC -(05)9.
031400     05  FILLER              PIC X(03) VALUE SPACES.
031500     05  EXP-EXPIRED-FLAG    PIC X(03).
031600     05  FILLER              PIC X(57) VALUE SPACES.
031700*-----------------------------------------------------------------
031800* CATEGORY STOCK VALUE PRINT LINES (CONTROL BREAK BY CATEGORY)
031900*-----------------------------------------------------------------
032000 01  CAT-HEADER-LINE.
032100     05  FILLER              PIC X(01) VALUE SPACES.
032200     05  FILLER              PIC X(11) VALUE "CATEG CODE".
032300     05  FILLER              PIC X(31) VALUE "CATEGORY NAME".
032400     05  FILLER              PIC X(13) VALUE "ACTIVE PRODS".
032500     05  FILLER              PIC X(18) VALUE "STOCK VALUE".
032600     05  FILLER              PIC X(58) VALUE SPACES.
032700 01  CAT-DETAIL-LINE.
032800     05  FILLER              PIC X(01) VALUE SPACES.
032900     05  CAT-CAT-CODE        PIC X(10).
033000     05  FILLER              PIC X(01) VALUE SPACES.
033100     05  CAT-CAT-NAME        PIC X(30).
033200     05  FILLER              PIC X(02) VALUE SPACES.
033300     05  CAT-PROD-COUNT      PIC ZZZ,ZZ9.
033400     05  FILLER              PIC X(04) VALUE SPACES.
033500     05  CAT-STOCK-VALUE     PIC -(11)9.99.
033600     05  FILLER              PIC X(47) VALUE SPACES.
033700 01  CAT-TOTAL-LINE.
033800     05  FILLER              PIC X(02) VALUE SPACES.
033900     05  FILLER              PIC X(24)
034000                                VALUE "GRAND TOTAL STOCK VALUE".
034100     05  CAT-GRAND-TOTAL     PIC -(11)9.99.
034200     05  FILLER              PIC X(81) VALUE SPACES.
034300*-----------------------------------------------------------------
034400* SUPPLIER CREDIT-CHECK PRINT LINES
034500*-----------------------------------------------------------------
034600 01  CRD-HEADER-LINE.
034700     05  FILLER              PIC X(01) VALUE SPACES.
034800     05  FILLER              PIC X(11) VALUE "SUPP CODE".
034900     05  FILLER              PIC X(31) VALUE "SUPPLIER NAME".
035000     05  FILLER              PIC X(13) VALUE "CREDIT LIMIT".
035100     05  FILLER              PIC X(13) VALUE "OUTSTANDING".
035200     05  FILLER              PIC X(13) VALUE "AVAILABLE".
035300     05  FILLER              PIC X(13) VALUE "REQUESTED".
035400     05  FILLER              PIC X(05) VALUE "OK".
035500     05  FILLER              PIC X(32) VALUE SPACES.
035600 01  CRD-DETAIL-LINE.
035700     05  FILLER              PIC X(01) VALUE SPACES.
035800     05  CRD-SUP-CODE        PIC X(10).
035900     05  FILLER              PIC X(01) VALUE SPACES.
036000     05  CRD-SUP-NAME        PIC X(30).
036100     05  FILLER              PIC X(01) VALUE SPACES.
036200     05  CRD-CREDIT-LIMIT    PIC -(10)9.99.
036300     05  FILLER              PIC X(01) VALUE SPACES.
036400     05  CRD-OUTSTANDING     PIC -(10)9.99.
036500     05  FILLER              PIC X(01) VALUE SPACES.
036600     05  CRD-AVAILABLE       PIC -(10)9.99.
036700     05  FILLER              PIC X(01) VALUE SPACES.
036800     05  CRD-REQUESTED       PIC -(10)9.99.
036900     05  FILLER              PIC X(02) VALUE SPACES.
037000     05  CRD-RESULT          PIC X(01).
037100     05  FILLER              PIC X(30) VALUE SPACES.
037200*-----------------------------------------------------------------
037300 01  BLANK-REPORT-LINE       PIC X(132) VALUE SPACES.
037400*-----------------------------------------------------------------
037500 01  SWITCHES-AND-COUNTERS.
037600     05  VALCAT-EOF-SW       PIC X(01)        VALUE SPACES.
037700         88  VALCAT-EOF                       VALUE "Y".
037800     05  VALSUP-EOF-SW       PIC X(01)        VALUE SPACES.
037900         88  VALSUP-EOF                       VALUE "Y".
038000     05  UPDPRD-EOF-SW       PIC X(01)        VALUE SPACES.
038100         88  UPDPRD-EOF                       VALUE "Y".
038200     05  TRANSR-EOF-SW       PIC X(01)        VALUE SPACES.
038300         88  TRANSR-EOF                       VALUE "Y".
038400     05  WS-DATE-FILTER-SW   PIC X(01)        VALUE SPACES.
038500         88  WS-DATE-FILTER-ON                 VALUE "Y".
038600     05  WS-IN-WINDOW-SW     PIC X(01)        VALUE SPACES.
038700         88  WS-TRN-IN-WINDOW                  VALUE "Y".
038800     05  WS-PRD-FOUND-SW     PIC X(01)        VALUE SPACES.
038900         88  WS-PRD-FOUND                      VALUE "Y".
039000         88  WS-PRD-NOT-FOUND                  VALUE "N".
039100     05  LINE-CNT            PIC 9(02)        COMP VALUE ZERO.
039200*-----------------------------------------------------------------
039300 01  FILE-STATUS-AREA.
039400     05  WS-VALCAT-STATUS    PIC X(02).
039500     05  WS-VALSUP-STATUS    PIC X(02).
039600     05  WS-UPDPRD-STATUS    PIC X(02).
039700     05  WS-TRANSR-STATUS    PIC X(02).
039800     05  WS-PARMCRD-STATUS   PIC X(02).
039900*-----------------------------------------------------------------
040000* CATEGORY-TABLE / SUPPLIER-TABLE / PRODUCT-TABLE ARE THE SAME
040100* SORTED IN-MEMORY TABLES CMSTLOAD BUILDS, RE-LOADED HERE FROM
040200* THE WORKING FILES SO THIS PROGRAM CAN SEARCH ALL AGAINST THEM.
040300*-----------------------------------------------------------------
040400 01  CATEGORY-TABLE.
040500     05  CATEGORY-TABLE-COUNT    PIC 9(05)    COMP VALUE ZERO.
040600     05  CATEGORY-ENTRY OCCURS 1 TO 50 TIMES
040700             DEPENDING ON CATEGORY-TABLE-COUNT
040800             ASCENDING KEY IS WC-CAT-ID
040900             INDEXED BY CAT-IDX.
041000         COPY "C:\COPYBOOKS\CATWORK.CPY".
041100*-----------------------------------------------------------------
041200 01  SUPPLIER-TABLE.
041300     05  SUPPLIER-TABLE-COUNT    PIC 9(05)    COMP VALUE ZERO.
041400     05  SUPPLIER-ENTRY OCCURS 1 TO 300 TIMES
041500             DEPENDING ON SUPPLIER-TABLE-COUNT
041600             ASCENDING KEY IS WS-SUP-ID
041700             INDEXED BY SUP-IDX.
041800         COPY "C:\COPYBOOKS\SUPWORK.CPY".
041900*-----------------------------------------------------------------
042000 01  PRODUCT-TABLE.
042100     05  PRODUCT-TABLE-COUNT     PIC 9(05)    COMP VALUE ZERO.
042200     05  PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
042300             DEPENDING ON PRODUCT-TABLE-COUNT
042400             ASCENDING KEY IS WP-PRD-ID
042500             INDEXED BY PRD-IDX.
042600         COPY "C:\COPYBOOKS\PRDWORK.CPY".
042700*-----------------------------------------------------------------
042800* TRANSACTION-SUMMARY-TABLE - FIXED THREE-ENTRY TABLE, ONE ROW
042900* PER SUPPORTED TRANSACTION TYPE, ACCUMULATED WHILE THE REGISTER
043000* IS PRINTED SO STKTRNR ONLY HAS TO BE READ ONCE.
043100*-----------------------------------------------------------------
043200 01  TRN-SUMMARY-TABLE.
043300     05  TRN-SUMMARY-ENTRY OCCURS 3 TIMES
043400             INDEXED BY TST-IDX.
043500         10  TST-TYPE            PIC X(10).
043600         10  TST-COUNT           PIC 9(07)    COMP VALUE ZERO.
043700         10  TST-TOTAL-COST      PIC S9(13)V99      VALUE ZERO.
043800*-----------------------------------------------------------------
043900 01  RUN-TOTALS.
044000     05  WS-TRN-READ         PIC 9(07)        COMP VALUE ZERO.
044100     05  WS-TRN-ACCEPTED     PIC 9(07)        COMP VALUE ZERO.
044200     05  WS-TRN-REJECTED     PIC 9(07)        COMP VALUE ZERO.
044300*-----------------------------------------------------------------
044400 01  WS-PERIOD-PARAMETERS.
044500     05  WS-START-DATE       PIC 9(08)        VALUE ZERO.
044600     05  WS-END-DATE         PIC 9(08)        VALUE ZERO.
044700     05  WS-EXPIRY-DAYS      PIC 9(03)        VALUE 030.
044800*-----------------------------------------------------------------
044900 01  WS-CALC-WORK.
045000     05  WS-TOTAL-COST       PIC S9(13)V99.
045100     05  WS-TOTAL-COST-R     REDEFINES WS-TOTAL-COST.
045200         10  WS-TOTAL-COST-WHOLE PIC S9(11).
045300         10  WS-TOTAL-COST-CENTS PIC 99.
045400*-----------------------------------------------------------------
045500* ABSOLUTE-DAY-NUMBER WORK AREA FOR 3420-CALC-DAYS-TO-EXPIRY -
045600* CONVERTS A YYYYMMDD DATE TO A PROLEPTIC-GREGORIAN DAY COUNT SO
045700* TWO DATES CAN BE SUBTRACTED WITHOUT AN INTRINSIC FUNCTION.
045800*-----------------------------------------------------------------
045900 01  WS-DATE-CONV-WORK.
046000     05  WS-CONV-YEAR        PIC 9(04).
046100     05  WS-CONV-MONTH       PIC 9(02).
046200     05  WS-CONV-DAY         PIC 9(02).
046300     05  WS-CONV-LEAP-SW     PIC X(01).
046400         88  WS-CONV-IS-LEAP-YEAR       VALUE "Y".
046500     05  WS-CONV-LEAP-ADJ    PIC 9(01)        COMP.
046600     05  WS-CONV-PRIOR-YEAR  PIC 9(04).
046700     05  WS-CONV-DIV4        PIC 9(04)        COMP.
046800     05  WS-CONV-REM4        PIC 9(04)        COMP.
046900     05  WS-CONV-DIV100      PIC 9(04)        COMP.
047000     05  WS-CONV-REM100      PIC 9(04)        COMP.
047100     05  WS-CONV-DIV400      PIC 9(04)        COMP.
047200     05  WS-CONV-REM400      PIC 9(04)        COMP.
047300     05  WS-CONV-ABS-DAYS    PIC S9(09)       COMP.
047400*-----------------------------------------------------------------
047500 77  WS-TODAY-ABS-DAYS       PIC S9(09)       COMP.
047600 77  WS-EXPIRY-ABS-DAYS      PIC S9(09)       COMP.
047700*-----------------------------------------------------------------
047800 01  WS-RUN-DATE-WORK.
047900     05  WS-RUN-DATE         PIC 9(08).
048000     05  WS-RUN-DATE-R       REDEFINES WS-RUN-DATE.
048100         10  WS-RUN-YEAR     PIC 9(04).
048200         10  WS-RUN-MONTH    PIC 9(02).
048300         10  WS-RUN-DAY      PIC 9(02).
048400*-----------------------------------------------------------------
048500 01  WS-TRACE-LINE.
048600     05  FILLER              PIC X(12) VALUE "CSUMRPT RAN ".
048700     05  WS-TRACE-DATE       PIC 9(08).
048800*-----------------------------------------------------------------
048900 01  LINK-PARAMETERS-CALC.
049000     05  LS-QUANTITY         PIC S9(07).
049100     05  LS-UNIT-PRICE       PIC S9(08)V99.
049200     05  LS-VALUE            PIC S9(13)V99.
049300*-----------------------------------------------------------------
049400 01  LINK-PARAMETERS-CREDIT.
049500     05  LS-SUPPLIER-ID      PIC 9(05).
049600     05  LS-CREDIT-LIMIT     PIC S9(13)V99.
049700     05  LS-OUTSTANDING      PIC S9(13)V99.
049800     05  LS-REQUESTED        PIC S9(13)V99.
049900     05  LS-AVAILABLE        PIC S9(13)V99.
050000     05  LS-RESULT           PIC X(01).
050100         88  LS-CREDIT-OK             VALUE "Y".
050200         88  LS-CREDIT-DENIED         VALUE "N".
050300*
050400******************************************************************
050500 PROCEDURE                   DIVISION.
050600*-----------------------------------------------------------------
050700* MAIN PROCEDURE - ONE PASS PER REPORT SECTION, IN THE ORDER
050800* LAID OUT IN THE PROGRAM BANNER ABOVE.
050900*-----------------------------------------------------------------
051000 100-SUMMARY-REPORT.
051100     PERFORM 200-INITIATE-REPORT.
051200     PERFORM 200-LOAD-MASTERS.
051300     PERFORM 200-PRINT-TRANSACTION-REGISTER.
051400     PERFORM 200-PRINT-TRANSACTION-SUMMARY.
051500     PERFORM 200-PRINT-LOW-STOCK.
051600     PERFORM 200-PRINT-EXPIRING.
051700     PERFORM 200-PRINT-CATEGORY-VALUE.
051800     PERFORM 200-SUPPLIER-CREDIT-CHECK.
051900     PERFORM 200-TERMINATE-REPORT.
052000
052100     STOP RUN.
052200*-----------------------------------------------------------------
052300* OPEN FILES, READ THE OPTIONAL PARAMETER CARD, AND ESTABLISH
052400* TODAY'S ABSOLUTE DAY NUMBER FOR THE EXPIRY CALCULATIONS.
052500*-----------------------------------------------------------------
052600 200-INITIATE-REPORT.
052700     OPEN    INPUT   VALID-CATEGORY-FILE
052800             INPUT   VALID-SUPPLIER-FILE
052900             INPUT   UPDATED-PRODUCT-FILE
053000             INPUT   TRANS-RESULT-FILE
053100             INPUT   PARM-CARD-FILE
053200             OUTPUT  SUMMARY-REPORT-OUT.
053300
053400     PERFORM 210-READ-PARM-CARD.
053500     ACCEPT  WS-RUN-DATE     FROM DATE YYYYMMDD.
053600     MOVE    WS-RUN-YEAR     TO WS-CONV-YEAR.
053700     MOVE    WS-RUN-MONTH    TO WS-CONV-MONTH.
053800     MOVE    WS-RUN-DAY      TO WS-CONV-DAY.
053900     PERFORM 3421-CONVERT-TO-ABS-DAYS.
054000     MOVE    WS-CONV-ABS-DAYS TO WS-TODAY-ABS-DAYS.
054100
054200     MOVE    "STOCK-IN  "    TO TST-TYPE(1).
054300     MOVE    "STOCK-OUT "    TO TST-TYPE(2).
054400     MOVE    "ADJUSTMNT "    TO TST-TYPE(3).
054500
054600     IF  WS-START-DATE NOT = ZERO OR WS-END-DATE NOT = ZERO
054700         SET  WS-DATE-FILTER-ON TO TRUE
054800     END-IF.
054900*-----------------------------------------------------------------
055000* THE PARAMETER CARD IS OPTIONAL - A MISSING OR EMPTY CARD LEAVES
055100* THE DEFAULTS (NO DATE FILTER, 30-DAY EXPIRY WINDOW) IN PLACE.
055200*-----------------------------------------------------------------
055300 210-READ-PARM-CARD.
055400     READ    PARM-CARD-FILE
055500             AT END          NEXT SENTENCE
055600             NOT AT END
055700                 MOVE  PARM-START-DATE   TO WS-START-DATE
055800                 MOVE  PARM-END-DATE     TO WS-END-DATE
055900                 IF  PARM-EXPIRY-DAYS NOT = ZERO
056000                     MOVE PARM-EXPIRY-DAYS TO WS-EXPIRY-DAYS
056100                 END-IF.
056200*-----------------------------------------------------------------
056300* RE-LOAD THE THREE SORTED TABLES CMSTLOAD BUILT, PICKING UP THE
056400* PRODUCT BALANCES AS CTXNENG LEFT THEM AT THE END OF THE RUN.
056500*-----------------------------------------------------------------
056600 200-LOAD-MASTERS.
056700     PERFORM 220-LOAD-CATEGORY-TABLE.
056800     PERFORM 230-LOAD-SUPPLIER-TABLE.
056900     PERFORM 240-LOAD-PRODUCT-TABLE.
057000*-----------------------------------------------------------------
057100 220-LOAD-CATEGORY-TABLE.
057200     PERFORM 221-READ-VALCAT.
057300     PERFORM 222-ADD-CATEGORY-ROW
057400             UNTIL VALCAT-EOF.
057500*-----------------------------------------------------------------
057600 221-READ-VALCAT.
057700     READ    VALID-CATEGORY-FILE
057800             AT END      SET  VALCAT-EOF  TO TRUE
057900             NOT AT END  CONTINUE
058000     END-READ.
058100*-----------------------------------------------------------------
058200 222-ADD-CATEGORY-ROW.
058300     ADD  1                      TO CATEGORY-TABLE-COUNT.
058400     MOVE CAT-ID OF VALID-CATEGORY-RECORD TO
058500             WC-CAT-ID(CATEGORY-TABLE-COUNT).
058600     MOVE CAT-NAME OF VALID-CATEGORY-RECORD TO
058700             WC-CAT-NAME(CATEGORY-TABLE-COUNT).
058800     MOVE CAT-CODE OF VALID-CATEGORY-RECORD TO
058900             WC-CAT-CODE(CATEGORY-TABLE-COUNT).
059000     MOVE CAT-ACTIVE OF VALID-CATEGORY-RECORD TO
059100             WC-CAT-ACTIVE(CATEGORY-TABLE-COUNT).
059200     MOVE ZERO TO WC-PRODUCT-COUNT(CATEGORY-TABLE-COUNT).
059300     MOVE ZERO TO WC-STOCK-VALUE(CATEGORY-TABLE-COUNT).
059400     PERFORM 221-READ-VALCAT.
059500*-----------------------------------------------------------------
059600 230-LOAD-SUPPLIER-TABLE.
059700     PERFORM 231-READ-VALSUP.
059800     PERFORM 232-ADD-SUPPLIER-ROW
059900             UNTIL VALSUP-EOF.
060000*-----------------------------------------------------------------
060100 231-READ-VALSUP.
060200     READ    VALID-SUPPLIER-FILE
060300             AT END      SET  VALSUP-EOF  TO TRUE
060400             NOT AT END  CONTINUE
060500     END-READ.
060600*-----------------------------------------------------------------
060700 232-ADD-SUPPLIER-ROW.
060800     ADD  1                      TO SUPPLIER-TABLE-COUNT.
060900     MOVE SUP-ID OF VALID-SUPPLIER-RECORD TO
061000             WS-SUP-ID(SUPPLIER-TABLE-COUNT).
061100     MOVE SUP-NAME OF VALID-SUPPLIER-RECORD TO
061200             WS-SUP-NAME(SUPPLIER-TABLE-COUNT).
061300     MOVE SUP-CODE OF VALID-SUPPLIER-RECORD TO
061400             WS-SUP-CODE(SUPPLIER-TABLE-COUNT).
061500     MOVE SUP-ACTIVE OF VALID-SUPPLIER-RECORD TO
061600             WS-SUP-ACTIVE(SUPPLIER-TABLE-COUNT).
061700     MOVE SUP-CREDIT-LIMIT OF VALID-SUPPLIER-RECORD TO
061800             WS-SUP-CREDIT-LIMIT(SUPPLIER-TABLE-COUNT).
061900     MOVE SUP-PAYMENT-TERMS OF VALID-SUPPLIER-RECORD TO
062000             WS-SUP-PAYMENT-TERMS(SUPPLIER-TABLE-COUNT).
062100     MOVE ZERO TO WS-SUP-STKIN-TOTAL(SUPPLIER-TABLE-COUNT).
062200     PERFORM 231-READ-VALSUP.
062300*-----------------------------------------------------------------
062400 240-LOAD-PRODUCT-TABLE.
062500     PERFORM 241-READ-UPDPRD.
062600     PERFORM 242-ADD-PRODUCT-ROW
062700             UNTIL UPDPRD-EOF.
062800*-----------------------------------------------------------------
062900 241-READ-UPDPRD.
063000     READ    UPDATED-PRODUCT-FILE
063100             AT END      SET  UPDPRD-EOF  TO TRUE
063200             NOT AT END  CONTINUE
063300     END-READ.
063400*-----------------------------------------------------------------
063500 242-ADD-PRODUCT-ROW.
063600     ADD  1                      TO PRODUCT-TABLE-COUNT.
063700     MOVE PRD-ID OF UPDATED-PRODUCT-RECORD TO
063800             WP-PRD-ID(PRODUCT-TABLE-COUNT).
063900     MOVE PRD-NAME OF UPDATED-PRODUCT-RECORD TO
064000             WP-PRD-NAME(PRODUCT-TABLE-COUNT).
064100     MOVE PRD-CODE OF UPDATED-PRODUCT-RECORD TO
064200             WP-PRD-CODE(PRODUCT-TABLE-COUNT).
064300     MOVE PRD-BARCODE OF UPDATED-PRODUCT-RECORD TO
064400             WP-PRD-BARCODE(PRODUCT-TABLE-COUNT).
064500     MOVE PRD-UNIT-PRICE OF UPDATED-PRODUCT-RECORD TO
064600             WP-PRD-UNIT-PRICE(PRODUCT-TABLE-COUNT).
064700     MOVE PRD-COST-PRICE OF UPDATED-PRODUCT-RECORD TO
064800             WP-PRD-COST-PRICE(PRODUCT-TABLE-COUNT).
064900     MOVE PRD-STOCK-QTY OF UPDATED-PRODUCT-RECORD TO
065000             WP-PRD-STOCK-QTY(PRODUCT-TABLE-COUNT).
065100     MOVE PRD-MIN-STOCK OF UPDATED-PRODUCT-RECORD TO
065200             WP-PRD-MIN-STOCK(PRODUCT-TABLE-COUNT).
065300     MOVE PRD-MAX-STOCK OF UPDATED-PRODUCT-RECORD TO
065400             WP-PRD-MAX-STOCK(PRODUCT-TABLE-COUNT).
065500     MOVE PRD-UOM OF UPDATED-PRODUCT-RECORD TO
065600             WP-PRD-UOM(PRODUCT-TABLE-COUNT).
065700     MOVE PRD-ACTIVE OF UPDATED-PRODUCT-RECORD TO
065800             WP-PRD-ACTIVE(PRODUCT-TABLE-COUNT).
065900     MOVE PRD-EXPIRY-DATE OF UPDATED-PRODUCT-RECORD TO
066000             WP-PRD-EXPIRY-DATE(PRODUCT-TABLE-COUNT).
066100     MOVE PRD-CATEGORY-ID OF UPDATED-PRODUCT-RECORD TO
066200             WP-PRD-CATEGORY-ID(PRODUCT-TABLE-COUNT).
066300     MOVE PRD-SUPPLIER-ID OF UPDATED-PRODUCT-RECORD TO
066400             WP-PRD-SUPPLIER-ID(PRODUCT-TABLE-COUNT).
066500     PERFORM 3410-CLASSIFY-STOCK-STATUS.
066600     PERFORM 3430-CALC-PROFIT-MARGIN.
066700     PERFORM 3420-CALC-DAYS-TO-EXPIRY.
066800     PERFORM 241-READ-UPDPRD.
066900*-----------------------------------------------------------------
067000* SECTION 1 - TRANSACTION REGISTER.  READS STKTRNR ONCE, PRINTS
067100* ONE DETAIL LINE PER TRANSACTION, AND ACCUMULATES THE TYPE
067200* TOTALS FOR SECTION 2 AND THE SUPPLIER STOCK-IN TOTALS FOR
067300* SECTION 6 ALONG THE WAY.
067400*-----------------------------------------------------------------
067500 200-PRINT-TRANSACTION-REGISTER.
067600     PERFORM 400-PRINT-REG-TITLE.
067700     PERFORM 400-PRINT-REG-HEADER.
067800     PERFORM 300-READ-TRANS-RESULT.
067900     PERFORM 300-PROCESS-ONE-REGISTER-LINE
068000             UNTIL TRANSR-EOF.
068100     PERFORM 400-PRINT-REG-TOTALS.
068200*-----------------------------------------------------------------
068300 300-READ-TRANS-RESULT.
068400     READ    TRANS-RESULT-FILE
068500             AT END      SET  TRANSR-EOF  TO TRUE
068600             NOT AT END
068700                 ADD  1  TO WS-TRN-READ
068800                 ADD  1  TO LINE-CNT
068900     END-READ.
069000*-----------------------------------------------------------------
069100 300-PROCESS-ONE-REGISTER-LINE.
069200     IF  LINE-CNT > 40
069300         PERFORM 400-REG-PAGESKIP
069400     END-IF.
069500     PERFORM 3600-CALC-REGISTER-COST.
069600     PERFORM 420-FIND-PRODUCT-FOR-TRN.
069700     PERFORM 400-PRINT-REG-DETAIL.
069800     IF  TRS-ACCEPTED OF TRANS-RESULT-RECORD
069900         ADD  1              TO WS-TRN-ACCEPTED
070000         PERFORM 3700-CHECK-DATE-WINDOW
070100         IF  WS-TRN-IN-WINDOW
070200             PERFORM 3710-ACCUM-TYPE-TOTAL
070300             PERFORM 3720-ACCUM-SUPPLIER-STOCK-IN
070400         END-IF
070500     ELSE
070600         ADD  1              TO WS-TRN-REJECTED
070700     END-IF.
070800     PERFORM 300-READ-TRANS-RESULT.
070900*-----------------------------------------------------------------
071000* TOTAL COST IS ALWAYS ABS(QUANTITY) x UNIT-COST, EXACT, VIA
071100* CALCVAL - USED FOR BOTH THE REGISTER LINE AND THE TYPE TOTAL.
071200*-----------------------------------------------------------------
071300 3600-CALC-REGISTER-COST.
071400     MOVE    TRN-QUANTITY OF TRANS-RESULT-RECORD TO LS-QUANTITY.
071500     MOVE    TRN-UNIT-COST OF TRANS-RESULT-RECORD TO
071600             LS-UNIT-PRICE.
071700     CALL    "CALCVAL"       USING LINK-PARAMETERS-CALC.
071800     MOVE    LS-VALUE        TO WS-TOTAL-COST.
071900*-----------------------------------------------------------------
072000 3700-CHECK-DATE-WINDOW.
072100     SET     WS-TRN-IN-WINDOW TO TRUE.
072200     IF  WS-DATE-FILTER-ON
072300         IF  WS-START-DATE NOT = ZERO AND
072400             TRN-DATE OF TRANS-RESULT-RECORD < WS-START-DATE
072500             MOVE "N"        TO WS-IN-WINDOW-SW
072600         END-IF
072700         IF  WS-END-DATE NOT = ZERO AND
072800             TRN-DATE OF TRANS-RESULT-RECORD > WS-END-DATE
072900             MOVE "N"        TO WS-IN-WINDOW-SW
073000         END-IF
073100     END-IF.
073200*-----------------------------------------------------------------
073300 3710-ACCUM-TYPE-TOTAL.
073400     SET     TST-IDX         TO 1.
073500     SEARCH  TRN-SUMMARY-ENTRY
073600             WHEN TST-TYPE(TST-IDX) =
073700                     TRN-TYPE OF TRANS-RESULT-RECORD
073800                 ADD 1             TO TST-COUNT(TST-IDX)
073900                 ADD WS-TOTAL-COST TO TST-TOTAL-COST(TST-IDX)
074000     END-SEARCH.
074100*-----------------------------------------------------------------
074200 3720-ACCUM-SUPPLIER-STOCK-IN.
074300     IF  TRN-IS-STOCK-IN OF TRANS-RESULT-RECORD
074400         PERFORM 420-FIND-PRODUCT-FOR-TRN
074500         IF  WS-PRD-FOUND
074600             SET  SUP-IDX    TO 1
074700             SEARCH ALL SUPPLIER-ENTRY
074800                 WHEN WS-SUP-ID(SUP-IDX) =
074900                         WP-PRD-SUPPLIER-ID(PRD-IDX)
075000                     ADD WS-TOTAL-COST TO
075100                         WS-SUP-STKIN-TOTAL(SUP-IDX)
075200             END-SEARCH
075300         END-IF
075400     END-IF.
075500*-----------------------------------------------------------------
075600 420-FIND-PRODUCT-FOR-TRN.
075700     SET     WS-PRD-NOT-FOUND TO TRUE.
075800     SET     PRD-IDX         TO 1.
075900     SEARCH ALL PRODUCT-ENTRY
076000             WHEN WP-PRD-ID(PRD-IDX) =
076100                     TRN-PRODUCT-ID OF TRANS-RESULT-RECORD
076200                 SET  WS-PRD-FOUND TO TRUE
076300     END-SEARCH.
076400*-----------------------------------------------------------------
076500* SECTION 2 - TRANSACTION SUMMARY BY TYPE, FROM THE TABLE
076600* ACCUMULATED WHILE THE REGISTER WAS PRINTED.
076700*-----------------------------------------------------------------
076800 200-PRINT-TRANSACTION-SUMMARY.
076900     PERFORM 400-PRINT-SUM-TITLE.
077000     PERFORM 400-PRINT-SUM-HEADER.
077100     PERFORM 400-PRINT-SUM-DETAIL
077200             VARYING TST-IDX FROM 1 BY 1 UNTIL TST-IDX > 3.
077300*-----------------------------------------------------------------
077400* SECTION 3 - LOW STOCK / OUT OF STOCK REPORT, ACTIVE PRODUCTS
077500* ONLY, STATUS ALREADY SET BY 3410-CLASSIFY-STOCK-STATUS.
077600*-----------------------------------------------------------------
077700 200-PRINT-LOW-STOCK.
077800     PERFORM 400-PRINT-LOW-TITLE.
077900     PERFORM 400-PRINT-LOW-HEADER.
078000     PERFORM 400-PRINT-LOW-DETAIL
078100             VARYING PRD-IDX FROM 1 BY 1
078200             UNTIL PRD-IDX > PRODUCT-TABLE-COUNT.
078300*-----------------------------------------------------------------
078400* SECTION 4 - PRODUCTS EXPIRING WITHIN THE PARAMETER WINDOW,
078500* ACTIVE PRODUCTS WITH AN EXPIRY DATE ONLY.
078600*-----------------------------------------------------------------
078700 200-PRINT-EXPIRING.
078800     PERFORM 400-PRINT-EXP-TITLE.
078900     PERFORM 400-PRINT-EXP-HEADER.
079000     PERFORM 400-PRINT-EXP-DETAIL
079100             VARYING PRD-IDX FROM 1 BY 1
079200             UNTIL PRD-IDX > PRODUCT-TABLE-COUNT.
079300*-----------------------------------------------------------------
079400* SECTION 5 - CATEGORY STOCK VALUE, CONTROL BREAK BY CATEGORY.
079500* THE PER-CATEGORY PRODUCT COUNT AND STOCK VALUE ARE ROLLED UP
079600* HERE (NOT IN CMSTLOAD) SINCE THEY MUST REFLECT THE BALANCES
079700* AFTER THE DAY'S TRANSACTIONS, NOT THE OPENING MASTER.
079800*-----------------------------------------------------------------
079900 200-PRINT-CATEGORY-VALUE.
080000     PERFORM 3500-ACCUM-CATEGORY-VALUE
080100             VARYING PRD-IDX FROM 1 BY 1
080200             UNTIL PRD-IDX > PRODUCT-TABLE-COUNT.
080300     PERFORM 400-PRINT-CAT-TITLE.
080400     PERFORM 400-PRINT-CAT-HEADER.
080500     MOVE    ZERO             TO CAT-GRAND-TOTAL.
080600     PERFORM 400-PRINT-CAT-DETAIL
080700             VARYING CAT-IDX FROM 1 BY 1
080800             UNTIL CAT-IDX > CATEGORY-TABLE-COUNT.
080900     PERFORM 400-PRINT-CAT-GRAND-TOTAL.
081000*-----------------------------------------------------------------
081100 3500-ACCUM-CATEGORY-VALUE.
081200     SET  CAT-IDX        TO 1
081300     SEARCH ALL CATEGORY-ENTRY
081400         WHEN WC-CAT-ID(CAT-IDX) =
081500                 WP-PRD-CATEGORY-ID(PRD-IDX)
081600             ADD 1 TO WC-PRODUCT-COUNT(CAT-IDX)
081700             IF  WP-PRD-IS-ACTIVE(PRD-IDX)
081800                 PERFORM 3510-ADD-PRODUCT-STOCK-VALUE
081900             END-IF
082000     END-SEARCH.
082100*-----------------------------------------------------------------
082200 3510-ADD-PRODUCT-STOCK-VALUE.
082300     MOVE    WP-PRD-STOCK-QTY(PRD-IDX)  TO LS-QUANTITY.
082400     MOVE    WP-PRD-COST-PRICE(PRD-IDX) TO LS-UNIT-PRICE.
082500     CALL    "CALCVAL"       USING LINK-PARAMETERS-CALC.
082600     ADD     LS-VALUE        TO WC-STOCK-VALUE(CAT-IDX).
082700*-----------------------------------------------------------------
082800* SECTION 6 - SUPPLIER CREDIT CHECK, ONE LINE PER SUPPLIER WITH
082900* STOCK-IN ACTIVITY IN THE PERIOD (WS-SUP-STKIN-TOTAL NOT ZERO).
083000* OUTSTANDING IS ALWAYS ZERO UNTIL ACCOUNTS PAYABLE DELIVERS A
083100* FEED OF OPEN INVOICES - SEE CREDCHEK'S OWN CHANGE LOG.
083200*-----------------------------------------------------------------
083300 200-SUPPLIER-CREDIT-CHECK.
083400     PERFORM 400-PRINT-CRD-TITLE.
083500     PERFORM 400-PRINT-CRD-HEADER.
083600     PERFORM 400-PRINT-CRD-DETAIL
083700             VARYING SUP-IDX FROM 1 BY 1
083800             UNTIL SUP-IDX > SUPPLIER-TABLE-COUNT.
083900*-----------------------------------------------------------------
084000* CLOSE OUT THE RUN.
084100*-----------------------------------------------------------------
084200 200-TERMINATE-REPORT.
084300     IF  SUMRPT-TRACE-ON
084400         ACCEPT  WS-RUN-DATE     FROM DATE YYYYMMDD
084500         MOVE    WS-RUN-DATE     TO WS-TRACE-DATE
084600         DISPLAY WS-TRACE-LINE
084700     END-IF.
084800     CLOSE   VALID-CATEGORY-FILE
084900             VALID-SUPPLIER-FILE
085000             UPDATED-PRODUCT-FILE
085100             TRANS-RESULT-FILE
085200             PARM-CARD-FILE
085300             SUMMARY-REPORT-OUT.
085400*-----------------------------------------------------------------
085500* GENERAL-PURPOSE DERIVED-FIELD ROUTINES, SHARED ACROSS SECTIONS
085600*-----------------------------------------------------------------
085700* 3410 - STOCK STATUS, EVALUATED IN THIS EXACT ORDER: ZERO ON
085800* HAND IS OUT OF STOCK EVEN WHEN THE MINIMUM IS ALSO ZERO; A
085900* QUANTITY AT OR BELOW THE MINIMUM (BUT ABOVE ZERO) IS LOW
086000* STOCK; A QUANTITY AT OR ABOVE THE MAXIMUM IS OVERSTOCK;
086100* OTHERWISE THE PRODUCT IS NORMAL.
086200*-----------------------------------------------------------------
086300 3410-CLASSIFY-STOCK-STATUS.
086400     EVALUATE TRUE
086500         WHEN WP-PRD-STOCK-QTY(PRODUCT-TABLE-COUNT) = 0
086600             SET  WP-OUT-OF-STOCK(PRODUCT-TABLE-COUNT) TO TRUE
086700         WHEN WP-PRD-STOCK-QTY(PRODUCT-TABLE-COUNT) NOT >
086800                 WP-PRD-MIN-STOCK(PRODUCT-TABLE-COUNT)
086900             SET  WP-LOW-STOCK(PRODUCT-TABLE-COUNT) TO TRUE
087000         WHEN WP-PRD-STOCK-QTY(PRODUCT-TABLE-COUNT) NOT <
087100                 WP-PRD-MAX-STOCK(PRODUCT-TABLE-COUNT)
087200             SET  WP-OVERSTOCK(PRODUCT-TABLE-COUNT) TO TRUE
087300         WHEN OTHER
087400             SET  WP-NORMAL(PRODUCT-TABLE-COUNT) TO TRUE
087500     END-EVALUATE.
087600*-----------------------------------------------------------------
087700* 3420 - DAYS-TO-EXPIRY = EXPIRY DATE ABS DAY NUMBER MINUS
087800* TODAY'S ABS DAY NUMBER (NEGATIVE WHEN ALREADY PAST), AND THE
087900* EXPIRED SWITCH, FOR PRODUCTS THAT CARRY AN EXPIRY DATE.
088000*-----------------------------------------------------------------
088100 3420-CALC-DAYS-TO-EXPIRY.
088200     MOVE    "N"             TO
088300             WP-EXPIRED-SW(PRODUCT-TABLE-COUNT).
088400     IF  WP-PRD-EXPIRY-DATE(PRODUCT-TABLE-COUNT) NOT = ZERO
088500         MOVE WP-PRD-EXP-YEAR(PRODUCT-TABLE-COUNT) TO
088600                 WS-CONV-YEAR
088700         MOVE WP-PRD-EXP-MONTH(PRODUCT-TABLE-COUNT) TO
088800                 WS-CONV-MONTH
088900         MOVE WP-PRD-EXP-DAY(PRODUCT-TABLE-COUNT) TO
089000                 WS-CONV-DAY
089100         PERFORM 3421-CONVERT-TO-ABS-DAYS
089200         MOVE WS-CONV-ABS-DAYS TO WS-EXPIRY-ABS-DAYS
089300         COMPUTE WP-DAYS-TO-EXPIRY(PRODUCT-TABLE-COUNT) =
089400                 WS-EXPIRY-ABS-DAYS - WS-TODAY-ABS-DAYS
089500         IF  WS-TODAY-ABS-DAYS > WS-EXPIRY-ABS-DAYS
089600             SET  WP-IS-EXPIRED(PRODUCT-TABLE-COUNT) TO TRUE
089700         END-IF
089800     END-IF.
089900*-----------------------------------------------------------------
090000* 3421 - YYYY/MM/DD IN WS-DATE-CONV-WORK TO A PROLEPTIC-
090100* GREGORIAN ABSOLUTE DAY NUMBER.  THE CUMULATIVE-MONTH TABLE IS
090200* BUILT FOR A NON-LEAP YEAR, SO A LEAP-YEAR DATE AFTER FEBRUARY
090300* PICKS UP ONE EXTRA DAY VIA WS-CONV-LEAP-ADJ.
090400*-----------------------------------------------------------------
090500* EACH DIVISION BELOW IS KEPT AS ITS OWN COMPUTE STATEMENT, INTO
090600* A ZERO-DECIMAL COMP FIELD, SO THE FRACTION TRUNCATES AT EACH
090700* STEP - NO INTRINSIC FUNCTION IS USED FOR THE MOD TEST.
090800 3421-CONVERT-TO-ABS-DAYS.
090900     COMPUTE WS-CONV-DIV4    = WS-CONV-YEAR / 4.
091000     COMPUTE WS-CONV-REM4    = WS-CONV-YEAR - (WS-CONV-DIV4 * 4).
091100     COMPUTE WS-CONV-DIV100  = WS-CONV-YEAR / 100.
091200     COMPUTE WS-CONV-REM100  =
091300             WS-CONV-YEAR - (WS-CONV-DIV100 * 100).
091400     COMPUTE WS-CONV-DIV400  = WS-CONV-YEAR / 400.
091500     COMPUTE WS-CONV-REM400  =
091600             WS-CONV-YEAR - (WS-CONV-DIV400 * 400).
091700     SET     WS-CONV-IS-LEAP-YEAR TO FALSE.
091800     IF  (WS-CONV-REM4 = 0 AND WS-CONV-REM100 NOT = 0)
091900             OR WS-CONV-REM400 = 0
092000         SET  WS-CONV-IS-LEAP-YEAR TO TRUE
092100     END-IF.
092200     IF  WS-CONV-IS-LEAP-YEAR AND WS-CONV-MONTH > 2
092300         MOVE 1               TO WS-CONV-LEAP-ADJ
092400     ELSE
092500         MOVE 0               TO WS-CONV-LEAP-ADJ
092600     END-IF.
092700     SUBTRACT 1 FROM WS-CONV-YEAR GIVING WS-CONV-PRIOR-YEAR.
092800     COMPUTE WS-CONV-DIV4    = WS-CONV-PRIOR-YEAR / 4.
092900     COMPUTE WS-CONV-DIV100  = WS-CONV-PRIOR-YEAR / 100.
093000     COMPUTE WS-CONV-DIV400  = WS-CONV-PRIOR-YEAR / 400.
093100     COMPUTE WS-CONV-ABS-DAYS =
093200             (WS-CONV-PRIOR-YEAR * 365)
093300             + WS-CONV-DIV4
093400             - WS-CONV-DIV100
093500             + WS-CONV-DIV400
093600             + CUM-DAYS-BEFORE-MONTH(WS-CONV-MONTH)
093700             + WS-CONV-LEAP-ADJ
093800             + WS-CONV-DAY.
093900*-----------------------------------------------------------------
094000* 3430 - PROFIT MARGIN % = ((PRICE - COST) / COST) x 100, ZERO
094100* WHEN COST IS ZERO, ROUNDED TO TWO DECIMALS.
094200*-----------------------------------------------------------------
094300 3430-CALC-PROFIT-MARGIN.
094400     IF  WP-PRD-COST-PRICE(PRODUCT-TABLE-COUNT) = ZERO
094500         MOVE ZERO TO WP-MARGIN(PRODUCT-TABLE-COUNT)
094600     ELSE
094700         COMPUTE WP-MARGIN(PRODUCT-TABLE-COUNT) ROUNDED =
094800             ((WP-PRD-UNIT-PRICE(PRODUCT-TABLE-COUNT) -
094900               WP-PRD-COST-PRICE(PRODUCT-TABLE-COUNT)) /
095000              WP-PRD-COST-PRICE(PRODUCT-TABLE-COUNT)) * 100
095100     END-IF.
095200*-----------------------------------------------------------------
095300* PRINT ROUTINES - TITLES, HEADERS, DETAIL LINES AND TOTALS FOR
095400* EACH OF THE SIX SECTIONS, USING WRITE ... FROM / AFTER
095500* ADVANCING.
095600*-----------------------------------------------------------------
095700 400-PRINT-REG-TITLE.
095800     MOVE    "STOCK TRANSACTION REGISTER"    TO RPT-SECTION-NAME.
095900     PERFORM 410-FILL-TITLE-DATE.
096000     WRITE   SUMMARY-REPORT-LINE FROM RPT-TITLE-LINE
096100             AFTER ADVANCING PAGE.
096200*-----------------------------------------------------------------
096300 410-FILL-TITLE-DATE.
096400     ACCEPT  WS-RUN-DATE         FROM DATE YYYYMMDD.
096500     ACCEPT  DAY-IN              FROM DAY-OF-WEEK.
096600     MOVE    WEEKDAY(DAY-IN)     TO RPT-TITLE-DAY-NAME.
096700     MOVE    WS-RUN-YEAR         TO RPT-TITLE-YEAR.
096800     MOVE    WS-RUN-MONTH        TO RPT-TITLE-MONTH.
096900     MOVE    WS-RUN-DAY          TO RPT-TITLE-DAY.
097000*-----------------------------------------------------------------
097100 400-PRINT-REG-HEADER.
097200     WRITE   SUMMARY-REPORT-LINE FROM REG-HEADER-LINE
097300             AFTER ADVANCING 2 LINES.
097400     WRITE   SUMMARY-REPORT-LINE FROM BLANK-REPORT-LINE.
097500     MOVE    ZERO                TO LINE-CNT.
097600*-----------------------------------------------------------------
097700 400-REG-PAGESKIP.
097800     WRITE   SUMMARY-REPORT-LINE FROM BLANK-REPORT-LINE
097900             AFTER ADVANCING PAGE.
098000     PERFORM 400-PRINT-REG-HEADER.
098100*-----------------------------------------------------------------
098200 400-PRINT-REG-DETAIL.
098300     MOVE    TRN-ID OF TRANS-RESULT-RECORD        TO REG-TRN-ID.
098400     MOVE    TRN-TYPE OF TRANS-RESULT-RECORD      TO REG-TRN-TYPE.
098500     MOVE    TRN-REF-NUMBER OF TRANS-RESULT-RECORD TO
098600             REG-REF-NUMBER.
098700     IF  WS-PRD-FOUND
098800         MOVE WP-PRD-CODE(PRD-IDX)            TO REG-PRD-CODE
098900     ELSE
099000         MOVE "??????????"                    TO REG-PRD-CODE
099100     END-IF.
099200     MOVE    TRN-QUANTITY OF TRANS-RESULT-RECORD   TO
099300             REG-QUANTITY.
099400     MOVE    TRN-UNIT-COST OF TRANS-RESULT-RECORD  TO
099500             REG-UNIT-COST.
099600     MOVE    WS-TOTAL-COST                         TO
099700             REG-TOTAL-COST.
099800     MOVE    TRS-STATUS-CODE OF TRANS-RESULT-RECORD TO
099900             REG-STATUS.
100000     MOVE    TRS-REJECT-REASON OF TRANS-RESULT-RECORD TO
100100             REG-REASON.
100200     WRITE   SUMMARY-REPORT-LINE FROM REG-DETAIL-LINE
100300             AFTER ADVANCING 1 LINES.
100400*-----------------------------------------------------------------
100500 400-PRINT-REG-TOTALS.
100600     MOVE    WS-TRN-READ         TO REG-TOTAL-READ.
100700     MOVE    WS-TRN-ACCEPTED     TO REG-TOTAL-ACCEPTED.
100800     MOVE    WS-TRN-REJECTED     TO REG-TOTAL-REJECTED.
100900     WRITE   SUMMARY-REPORT-LINE FROM REG-TOTAL-LINE
101000             AFTER ADVANCING 2 LINES.
101100*-----------------------------------------------------------------
101200 400-PRINT-SUM-TITLE.
101300     MOVE    "TRANSACTION SUMMARY BY TYPE"    TO RPT-SECTION-NAME.
101400     PERFORM 410-FILL-TITLE-DATE.
101500     WRITE   SUMMARY-REPORT-LINE FROM RPT-TITLE-LINE
101600             AFTER ADVANCING PAGE.
101700*-----------------------------------------------------------------
101800 400-PRINT-SUM-HEADER.
101900     WRITE   SUMMARY-REPORT-LINE FROM SUM-HEADER-LINE
102000             AFTER ADVANCING 2 LINES.
102100     WRITE   SUMMARY-REPORT-LINE FROM BLANK-REPORT-LINE.
102200*-----------------------------------------------------------------
102300 400-PRINT-SUM-DETAIL.
102400     MOVE    TST-TYPE(TST-IDX)       TO SUM-TRN-TYPE.
102500     MOVE    TST-COUNT(TST-IDX)      TO SUM-TRN-COUNT.
102600     MOVE    TST-TOTAL-COST(TST-IDX) TO SUM-TOTAL-COST.
102700     WRITE   SUMMARY-REPORT-LINE FROM SUM-DETAIL-LINE
102800             AFTER ADVANCING 1 LINES.
102900*-----------------------------------------------------------------
103000 400-PRINT-LOW-TITLE.
103100     MOVE    "LOW STOCK / OUT OF STOCK REPORT" TO
103200             RPT-SECTION-NAME.
103300     PERFORM 410-FILL-TITLE-DATE.
103400     WRITE   SUMMARY-REPORT-LINE FROM RPT-TITLE-LINE
103500             AFTER ADVANCING PAGE.
103600*-----------------------------------------------------------------
103700 400-PRINT-LOW-HEADER.
103800     WRITE   SUMMARY-REPORT-LINE FROM LOW-HEADER-LINE
103900             AFTER ADVANCING 2 LINES.
104000     WRITE   SUMMARY-REPORT-LINE FROM BLANK-REPORT-LINE.
104100*-----------------------------------------------------------------
104200 400-PRINT-LOW-DETAIL.
104300     IF  WP-PRD-IS-ACTIVE(PRD-IDX) AND
104400         (WP-OUT-OF-STOCK(PRD-IDX) OR WP-LOW-STOCK(PRD-IDX))
104500         MOVE WP-PRD-CODE(PRD-IDX)      TO LOW-PRD-CODE
104600         MOVE WP-PRD-NAME(PRD-IDX)      TO LOW-PRD-NAME
104700         MOVE WP-PRD-STOCK-QTY(PRD-IDX) TO LOW-STOCK-QTY
104800         MOVE WP-PRD-MIN-STOCK(PRD-IDX) TO LOW-MIN-STOCK
104900         MOVE WP-PRD-MAX-STOCK(PRD-IDX) TO LOW-MAX-STOCK
105000         MOVE WP-STATUS(PRD-IDX)        TO LOW-STATUS
105100         WRITE SUMMARY-REPORT-LINE FROM LOW-DETAIL-LINE
105200                 AFTER ADVANCING 1 LINES
105300     END-IF.
105400*-----------------------------------------------------------------
105500 400-PRINT-EXP-TITLE.
105600     MOVE    "PRODUCTS EXPIRING WITHIN THE WINDOW" TO
105700             RPT-SECTION-NAME.
105800     PERFORM 410-FILL-TITLE-DATE.
105900     WRITE   SUMMARY-REPORT-LINE FROM RPT-TITLE-LINE
106000             AFTER ADVANCING PAGE.
106100*-----------------------------------------------------------------
106200 400-PRINT-EXP-HEADER.
106300     WRITE   SUMMARY-REPORT-LINE FROM EXP-HEADER-LINE
106400             AFTER ADVANCING 2 LINES.
106500     WRITE   SUMMARY-REPORT-LINE FROM BLANK-REPORT-LINE.
106600*-----------------------------------------------------------------
106700 400-PRINT-EXP-DETAIL.
106800     IF  WP-PRD-IS-ACTIVE(PRD-IDX) AND
106900         WP-PRD-EXPIRY-DATE(PRD-IDX) NOT = ZERO AND
107000         WP-DAYS-TO-EXPIRY(PRD-IDX) NOT > WS-EXPIRY-DAYS
107100         MOVE WP-PRD-CODE(PRD-IDX)       TO EXP-PRD-CODE
107200         MOVE WP-PRD-NAME(PRD-IDX)       TO EXP-PRD-NAME
107300         MOVE WP-PRD-EXP-YEAR(PRD-IDX)   TO EXP-EXP-YEAR
107400         MOVE WP-PRD-EXP-MONTH(PRD-IDX)  TO EXP-EXP-MONTH
107500         MOVE WP-PRD-EXP-DAY(PRD-IDX)    TO EXP-EXP-DAY
107600         MOVE WP-DAYS-TO-EXPIRY(PRD-IDX) TO EXP-DAYS-LEFT
107700         IF  WP-IS-EXPIRED(PRD-IDX)
107800             MOVE "YES"              TO EXP-EXPIRED-FLAG
107900         ELSE
108000             MOVE "NO"               TO EXP-EXPIRED-FLAG
108100         END-IF
108200         WRITE SUMMARY-REPORT-LINE FROM EXP-DETAIL-LINE
108300                 AFTER ADVANCING 1 LINES
108400     END-IF.
108500*-----------------------------------------------------------------
108600 400-PRINT-CAT-TITLE.
108700     MOVE    "CATEGORY STOCK VALUE REPORT"    TO RPT-SECTION-NAME.
108800     PERFORM 410-FILL-TITLE-DATE.
108900     WRITE   SUMMARY-REPORT-LINE FROM RPT-TITLE-LINE
109000             AFTER ADVANCING PAGE.
109100*-----------------------------------------------------------------
109200 400-PRINT-CAT-HEADER.
109300     WRITE   SUMMARY-REPORT-LINE FROM CAT-HEADER-LINE
109400             AFTER ADVANCING 2 LINES.
109500     WRITE   SUMMARY-REPORT-LINE FROM BLANK-REPORT-LINE.
109600*-----------------------------------------------------------------
109700 400-PRINT-CAT-DETAIL.
109800     IF  WC-CAT-IS-ACTIVE(CAT-IDX)
109900         MOVE WC-CAT-CODE(CAT-IDX)       TO CAT-CAT-CODE
110000         MOVE WC-CAT-NAME(CAT-IDX)       TO CAT-CAT-NAME
110100         MOVE WC-PRODUCT-COUNT(CAT-IDX)  TO CAT-PROD-COUNT
110200         MOVE WC-STOCK-VALUE(CAT-IDX)    TO CAT-STOCK-VALUE
110300         ADD  WC-STOCK-VALUE(CAT-IDX)    TO CAT-GRAND-TOTAL
110400         WRITE SUMMARY-REPORT-LINE FROM CAT-DETAIL-LINE
110500                 AFTER ADVANCING 1 LINES
110600     END-IF.
110700*-----------------------------------------------------------------
110800 400-PRINT-CAT-GRAND-TOTAL.
110900     WRITE   SUMMARY-REPORT-LINE FROM CAT-TOTAL-LINE
111000             AFTER ADVANCING 2 LINES.
111100*-----------------------------------------------------------------
111200 400-PRINT-CRD-TITLE.
111300     MOVE    "SUPPLIER CREDIT-CHECK REPORT"   TO RPT-SECTION-NAME.
111400     PERFORM 410-FILL-TITLE-DATE.
111500     WRITE   SUMMARY-REPORT-LINE FROM RPT-TITLE-LINE
111600             AFTER ADVANCING PAGE.
111700*-----------------------------------------------------------------
111800 400-PRINT-CRD-HEADER.
111900     WRITE   SUMMARY-REPORT-LINE FROM CRD-HEADER-LINE
112000             AFTER ADVANCING 2 LINES.
112100     WRITE   SUMMARY-REPORT-LINE FROM BLANK-REPORT-LINE.
112200*-----------------------------------------------------------------
112300 400-PRINT-CRD-DETAIL.
112400     IF  WS-SUP-STKIN-TOTAL(SUP-IDX) NOT = ZERO
112500         MOVE WS-SUP-ID(SUP-IDX)          TO LS-SUPPLIER-ID
112600         MOVE WS-SUP-CREDIT-LIMIT(SUP-IDX) TO LS-CREDIT-LIMIT
112700         MOVE ZERO                        TO LS-OUTSTANDING
112800         MOVE WS-SUP-STKIN-TOTAL(SUP-IDX) TO LS-REQUESTED
112900         CALL "CREDCHEK" USING LINK-PARAMETERS-CREDIT
113000         MOVE WS-SUP-CODE(SUP-IDX)        TO CRD-SUP-CODE
113100         MOVE WS-SUP-NAME(SUP-IDX)        TO CRD-SUP-NAME
113200         MOVE LS-CREDIT-LIMIT             TO CRD-CREDIT-LIMIT
113300         MOVE LS-OUTSTANDING              TO CRD-OUTSTANDING
113400         MOVE LS-AVAILABLE                TO CRD-AVAILABLE
113500         MOVE LS-REQUESTED                TO CRD-REQUESTED
113600         MOVE LS-RESULT                   TO CRD-RESULT
113700         WRITE SUMMARY-REPORT-LINE FROM CRD-DETAIL-LINE
113800                 AFTER ADVANCING 1 LINES
113900     END-IF.
